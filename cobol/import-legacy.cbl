000100***********************************************************
000200 IDENTIFICATION DIVISION.
000300***********************************************************
000400 PROGRAM-ID. import-legacy.
000500 AUTHOR. R SHAMMARI.
000600 INSTALLATION. WAHAT AL-TAMR TRADING CO.
000700 DATE-WRITTEN. 1988-03-15.
000800 DATE-COMPILED.
000900 SECURITY.  UNCLASSIFIED - INTERNAL USE ONLY.
001000*
001100*    Purpose: nightly staging load - reads the four flat
001200*    files handed over by the bookkeeping export
001300*    (accounts, items, ledger entries, document index),
001400*    cleans up blank numeric and operator-name fields,
001500*    and loads each row into its staging table.  Counts
001600*    are handed back to the run driver for the report.
001700*    Called by NIGHTLY-INVOICE-RUN.
001800*
001900*    CHANGE LOG
002000*    ----------------------------------------------------
002100*    1988-03-15 RSH  0000  Initial version - accounts and
002200*                          items only.
002300*    1989-09-02 MFH  0012  Added entries file.
002400*    1991-02-27 RSH  0033  Added index file, the document
002500*                          header export finance asked
002600*                          for.
002700*    1994-06-20 JAO  0078  Blank operator user name now
002800*                          defaults to 'system' instead
002900*                          of being rejected - finance's
003000*                          batch jobs don't always stamp
003100*                          a user.
003200*    1998-12-21 BTK  Y2K   Year-2000 review - IDX-MDATE
003300*                          already carries a four-digit
003400*                          year, no change required.
003500*    2021-10-04 MFH  0261  Reworked for the new ZATCA
003600*                          e-invoicing bridge - staging
003700*                          tables now feed BUILD-INVOICES
003800*                          instead of the old settlement
003900*                          job.
004000*    2023-09-14 MFH  0283  Run totals now logged as one
004100*                          summary line at the end of the
004200*                          pass, same trace buffer idiom as
004300*                          TAX-CALC.
004400*    2023-09-24 RSH  0293  That trace buffer was only ever
004500*                          moved into WC-LOG-TEXT and left
004600*                          there - now calls SQLLOG so the
004700*                          summary line actually lands in
004800*                          the shared log file.
004900*    2023-09-26 RSH  0296  ACC-NO/ITEM-NO/ENT-ACC-NO/ENT-
005000*                          ITEM-CONT blank-to-zero checks
005100*                          were comparing a field to itself
005200*                          (IF X = ZERO MOVE ZERO TO X) and
005300*                          never fired - now test NOT NUMERIC
005400*    2023-09-27 MFH  0300  ACCOUNT/ITEM/ENTRY/INDEXENT
005500*                          brought in with plain COPY by
005600*                          mistake - switched to EXEC SQL
005700*                          INCLUDE to match the rest of the
005800*                          shop's SQL-table copybooks.
005900***********************************************************
006000 ENVIRONMENT DIVISION.
006100***********************************************************
006200 INPUT-OUTPUT SECTION.
006300 FILE-CONTROL.
006400     SELECT ACCOUNTS ASSIGN TO "ACCOUNTS"
006500         ORGANIZATION IS LINE SEQUENTIAL
006600         FILE STATUS IS WS-ACCOUNTS-FS.
006700*
006800     SELECT ITEMS ASSIGN TO "ITEMS"
006900         ORGANIZATION IS LINE SEQUENTIAL
007000         FILE STATUS IS WS-ITEMS-FS.
007100*
007200     SELECT ENTRIES ASSIGN TO "ENTRIES"
007300         ORGANIZATION IS LINE SEQUENTIAL
007400         FILE STATUS IS WS-ENTRIES-FS.
007500*
007600     SELECT INDEXENT-FILE ASSIGN TO "INDEXENT"
007700         ORGANIZATION IS LINE SEQUENTIAL
007800         FILE STATUS IS WS-INDEXENT-FS.
007900***********************************************************
008000 DATA DIVISION.
008100***********************************************************
008200 FILE SECTION.
008300*
008400 FD  ACCOUNTS.
008500 01  ACCOUNTS-REC.
008600     05  ACCOUNTS-NO             PIC 9(8).
008700     05  ACCOUNTS-NAME           PIC X(40).
008800     05  FILLER                  PIC X(4).
008900*
009000 FD  ITEMS.
009100 01  ITEMS-REC.
009200     05  ITEMS-NO                PIC 9(8).
009300     05  ITEMS-NAME              PIC X(40).
009400     05  FILLER                  PIC X(4).
009500*
009600 FD  ENTRIES.
009700 01  ENTRIES-REC.
009800     05  ENTRIES-REC-ID          PIC 9(8).
009900     05  ENTRIES-ACC-NO          PIC 9(8).
010000     05  ENTRIES-AMNT-DB         PIC S9(9)V99.
010100     05  ENTRIES-ITEM-NO         PIC 9(8).
010200     05  ENTRIES-ITEM-AMNT       PIC S9(7)V99.
010300     05  ENTRIES-ITEM-CONT       PIC 9(5).
010400     05  FILLER                  PIC X(6).
010500*
010600 FD  INDEXENT-FILE.
010700 01  INDEXENT-REC.
010800     05  INDEXENT-REC-NO         PIC 9(8).
010900     05  INDEXENT-DOC-NO         PIC 9(8).
011000     05  INDEXENT-DOC-KND        PIC 9(2).
011100     05  INDEXENT-ACC-NO         PIC 9(8).
011200     05  INDEXENT-MDATE          PIC X(10).
011300     05  INDEXENT-RATIO          PIC S9(3)V99.
011400     05  INDEXENT-USER-NAME      PIC X(20).
011500     05  FILLER                  PIC X(6).
011600***********************************************************
011700 WORKING-STORAGE SECTION.
011800*
011900 01  WS-FILE-STATUS-FIELDS.
012000     05  WS-ACCOUNTS-FS         PIC XX.
012100         88  WS-ACCOUNTS-OK          VALUE '00'.
012200     05  WS-ITEMS-FS            PIC XX.
012300         88  WS-ITEMS-OK             VALUE '00'.
012400     05  WS-ENTRIES-FS          PIC XX.
012500         88  WS-ENTRIES-OK           VALUE '00'.
012600     05  WS-INDEXENT-FS         PIC XX.
012700         88  WS-INDEXENT-OK          VALUE '00'.
012800*
012900 01  WS-SWITCHES.
013000     05  WS-ACCOUNTS-EOF-SW     PIC X VALUE 'N'.
013100         88  WS-ACCOUNTS-EOF         VALUE 'Y'.
013200     05  WS-ITEMS-EOF-SW        PIC X VALUE 'N'.
013300         88  WS-ITEMS-EOF            VALUE 'Y'.
013400     05  WS-ENTRIES-EOF-SW      PIC X VALUE 'N'.
013500         88  WS-ENTRIES-EOF          VALUE 'Y'.
013600     05  WS-INDEXENT-EOF-SW     PIC X VALUE 'N'.
013700         88  WS-INDEXENT-EOF         VALUE 'Y'.
013800*
013900*    REDEFINES of the load counts as a single six-byte
014000*    display view, used when the count is echoed to the
014100*    sqllog trace line
014200 01  WS-COUNTS.
014300     05  WS-ACCOUNTS-CNT        PIC 9(6) COMP-3 VALUE ZERO.
014400     05  WS-ITEMS-CNT           PIC 9(6) COMP-3 VALUE ZERO.
014500     05  WS-ENTRIES-CNT         PIC 9(6) COMP-3 VALUE ZERO.
014600     05  WS-INDEXENT-CNT        PIC 9(6) COMP-3 VALUE ZERO.
014700 01  WS-COUNTS-ECHO             PIC 9(6) VALUE ZERO.
014800 01  WS-COUNTS-ECHO-RAW REDEFINES
014900     WS-COUNTS-ECHO              PIC X(6).
015000*
015100 01  WS-TOTAL-LOADED            PIC 9(6) COMP-3 VALUE ZERO.
015200 01  WS-TOTAL-EDIT              PIC ZZZZZ9.
015300*
015400*    trace buffer for the run summary line, same two-view
015500*    idiom TAX-CALC uses for its shared SQL trace log
015600 01  WS-TRACE-BUFFER            PIC X(50) VALUE SPACE.
015700 01  WS-TRACE-FIELDS REDEFINES
015800     WS-TRACE-BUFFER.
015900     05  WS-TRACE-TAG           PIC X(20).
016000     05  WS-TRACE-TEXT          PIC X(30).
016100*
016200*    staging-table host variable groups - one MOVE of
016300*    each cleaned flat-file record into its host group
016400*    ahead of the EXEC SQL INSERT
016500     EXEC SQL INCLUDE ACCOUNT  END-EXEC.
016600     EXEC SQL INCLUDE ITEM     END-EXEC.
016700     EXEC SQL INCLUDE ENTRY    END-EXEC.
016800     EXEC SQL INCLUDE INDEXENT END-EXEC.
016900     COPY Z0900-error-wkstg.
017000***********************************************************
017100 LINKAGE SECTION.
017200***********************************************************
017300 01  LK-IMPORT-PARMS.
017400     05  LK-ACCOUNTS-COUNT      PIC 9(6).
017500     05  LK-ITEMS-COUNT         PIC 9(6).
017600     05  LK-ENTRIES-COUNT       PIC 9(6).
017700     05  LK-INDEXENT-COUNT      PIC 9(6).
017800***********************************************************
017900 PROCEDURE DIVISION USING LK-IMPORT-PARMS.
018000***********************************************************
018100 000-IMPORT-LEGACY.                                               CR-0261
018200*
018300     MOVE 'import-legacy.cbl' TO WC-MSG-SRCFILE
018400     PERFORM 100-LOAD-ACCOUNTS
018500     PERFORM 200-LOAD-ITEMS
018600     PERFORM 300-LOAD-ENTRIES
018700     PERFORM 400-LOAD-INDEXENT
018800*
018900     MOVE WS-ACCOUNTS-CNT TO LK-ACCOUNTS-COUNT
019000     MOVE WS-ITEMS-CNT    TO LK-ITEMS-COUNT
019100     MOVE WS-ENTRIES-CNT  TO LK-ENTRIES-COUNT
019200     MOVE WS-INDEXENT-CNT TO LK-INDEXENT-COUNT
019300*
019400     COMPUTE WS-TOTAL-LOADED = WS-ACCOUNTS-CNT + WS-ITEMS-CNT
019500         + WS-ENTRIES-CNT + WS-INDEXENT-CNT
019600     MOVE WS-TOTAL-LOADED TO WS-TOTAL-EDIT
019700     MOVE 'IMPORT-LEGACY' TO WS-TRACE-TAG
019800     STRING 'TOTAL ROWS LOADED: ' DELIMITED BY SIZE
019900         WS-TOTAL-EDIT DELIMITED BY SIZE
020000         INTO WS-TRACE-TEXT
020100     MOVE WS-TRACE-BUFFER TO WC-LOG-TEXT
020200     CALL 'sqllog' USING WC-LOG-TEXT                              CR-0293
020300*
020400     EXIT PROGRAM
020500     .
020600***********************************************************
020700 100-LOAD-ACCOUNTS.
020800*
020900     OPEN INPUT ACCOUNTS
021000     IF NOT WS-ACCOUNTS-OK
021100         MOVE 'N' TO WS-ACCOUNTS-EOF-SW
021200         GO TO 100-LOAD-ACCOUNTS-EXIT
021300     END-IF
021400*
021500     READ ACCOUNTS AT END SET WS-ACCOUNTS-EOF TO TRUE END-READ
021600     PERFORM 110-LOAD-ONE-ACCOUNT THRU 110-LOAD-ONE-ACCOUNT-EXIT
021700         UNTIL WS-ACCOUNTS-EOF
021800     CLOSE ACCOUNTS
021900*
022000 100-LOAD-ACCOUNTS-EXIT.
022100     EXIT
022200     .
022300***********************************************************
022400 110-LOAD-ONE-ACCOUNT.
022500*
022600     MOVE ACCOUNTS-NO TO ACC-NO
022700     MOVE ACCOUNTS-NAME TO ACC-NAME
022800     IF ACC-NO NOT NUMERIC
022900         MOVE ZERO TO ACC-NO
023000     END-IF
023100*
023200     EXEC SQL
023300         INSERT INTO ACCOUNT (ACC-NO, ACC-NAME)
023400             VALUES (:ACC-NO, :ACC-NAME)
023500     END-EXEC
023600     ADD 1 TO WS-ACCOUNTS-CNT
023700*
023800     READ ACCOUNTS AT END SET WS-ACCOUNTS-EOF TO TRUE END-READ
023900*
024000 110-LOAD-ONE-ACCOUNT-EXIT.
024100     EXIT
024200     .
024300***********************************************************
024400 200-LOAD-ITEMS.
024500*
024600     OPEN INPUT ITEMS
024700     IF NOT WS-ITEMS-OK
024800         MOVE 'N' TO WS-ITEMS-EOF-SW
024900         GO TO 200-LOAD-ITEMS-EXIT
025000     END-IF
025100*
025200     READ ITEMS AT END SET WS-ITEMS-EOF TO TRUE END-READ
025300     PERFORM 210-LOAD-ONE-ITEM THRU 210-LOAD-ONE-ITEM-EXIT
025400         UNTIL WS-ITEMS-EOF
025500     CLOSE ITEMS
025600*
025700 200-LOAD-ITEMS-EXIT.
025800     EXIT
025900     .
026000***********************************************************
026100 210-LOAD-ONE-ITEM.
026200*
026300     MOVE ITEMS-NO TO ITEM-NO
026400     MOVE ITEMS-NAME TO ITEM-NAME
026500     IF ITEM-NO NOT NUMERIC
026600         MOVE ZERO TO ITEM-NO
026700     END-IF
026800*
026900     EXEC SQL
027000         INSERT INTO ITEM (ITEM-NO, ITEM-NAME)
027100             VALUES (:ITEM-NO, :ITEM-NAME)
027200     END-EXEC
027300     ADD 1 TO WS-ITEMS-CNT
027400*
027500     READ ITEMS AT END SET WS-ITEMS-EOF TO TRUE END-READ
027600*
027700 210-LOAD-ONE-ITEM-EXIT.
027800     EXIT
027900     .
028000***********************************************************
028100 300-LOAD-ENTRIES.
028200*
028300     OPEN INPUT ENTRIES
028400     IF NOT WS-ENTRIES-OK
028500         MOVE 'N' TO WS-ENTRIES-EOF-SW
028600         GO TO 300-LOAD-ENTRIES-EXIT
028700     END-IF
028800*
028900     READ ENTRIES AT END SET WS-ENTRIES-EOF TO TRUE END-READ
029000     PERFORM 310-LOAD-ONE-ENTRY THRU 310-LOAD-ONE-ENTRY-EXIT
029100         UNTIL WS-ENTRIES-EOF
029200     CLOSE ENTRIES
029300*
029400 300-LOAD-ENTRIES-EXIT.
029500     EXIT
029600     .
029700***********************************************************
029800 310-LOAD-ONE-ENTRY.
029900*
030000     MOVE ENTRIES-REC-ID TO ENT-REC-ID
030100     MOVE ENTRIES-ACC-NO TO ENT-ACC-NO
030200     MOVE ENTRIES-AMNT-DB TO ENT-AMNT-DB
030300     MOVE ENTRIES-ITEM-NO TO ENT-ITEM-NO
030400     MOVE ENTRIES-ITEM-AMNT TO ENT-ITEM-AMNT
030500     MOVE ENTRIES-ITEM-CONT TO ENT-ITEM-CONT
030600     IF ENT-ACC-NO NOT NUMERIC
030700         MOVE ZERO TO ENT-ACC-NO
030800     END-IF
030900     IF ENT-ITEM-CONT NOT NUMERIC
031000         MOVE ZERO TO ENT-ITEM-CONT
031100     END-IF
031200*
031300     EXEC SQL
031400         INSERT INTO ENTRY (ENT-REC-ID, ENT-ACC-NO,
031500             ENT-AMNT-DB, ENT-ITEM-NO, ENT-ITEM-AMNT,
031600             ENT-ITEM-CONT)
031700             VALUES (:ENT-REC-ID, :ENT-ACC-NO,
031800             :ENT-AMNT-DB, :ENT-ITEM-NO, :ENT-ITEM-AMNT,
031900             :ENT-ITEM-CONT)
032000     END-EXEC
032100     ADD 1 TO WS-ENTRIES-CNT
032200*
032300     READ ENTRIES AT END SET WS-ENTRIES-EOF TO TRUE END-READ
032400*
032500 310-LOAD-ONE-ENTRY-EXIT.
032600     EXIT
032700     .
032800***********************************************************
032900 400-LOAD-INDEXENT.
033000*
033100     OPEN INPUT INDEXENT-FILE
033200     IF NOT WS-INDEXENT-OK
033300         MOVE 'N' TO WS-INDEXENT-EOF-SW
033400         GO TO 400-LOAD-INDEXENT-EXIT
033500     END-IF
033600*
033700     READ INDEXENT-FILE AT END
033800         SET WS-INDEXENT-EOF TO TRUE
033900     END-READ
034000     PERFORM 410-LOAD-ONE-INDEXENT THRU
034100         410-LOAD-ONE-INDEXENT-EXIT
034200         UNTIL WS-INDEXENT-EOF
034300     CLOSE INDEXENT-FILE
034400*
034500 400-LOAD-INDEXENT-EXIT.
034600     EXIT
034700     .
034800***********************************************************
034900*    blank operator name defaults to 'system' per ticket
035000*    0078; blank ratio defaults to zero by simple MOVE
035100 410-LOAD-ONE-INDEXENT.
035200*
035300     MOVE INDEXENT-REC-NO TO IDX-REC-NO
035400     MOVE INDEXENT-DOC-NO TO IDX-DOC-NO
035500     MOVE INDEXENT-DOC-KND TO IDX-DOC-KND
035600     MOVE INDEXENT-ACC-NO TO IDX-ACC-NO
035700     MOVE INDEXENT-MDATE TO IDX-MDATE
035800     MOVE INDEXENT-RATIO TO IDX-RATIO
035900*
036000     IF INDEXENT-USER-NAME = SPACE
036100         MOVE 'system' TO IDX-USER-NAME
036200     ELSE
036300         MOVE INDEXENT-USER-NAME TO IDX-USER-NAME
036400     END-IF
036500*
036600     EXEC SQL
036700         INSERT INTO INDEXENT (IDX-REC-NO, IDX-DOC-NO,
036800             IDX-DOC-KND, IDX-ACC-NO, IDX-MDATE,
036900             IDX-RATIO, IDX-USER-NAME)
037000             VALUES (:IDX-REC-NO, :IDX-DOC-NO,
037100             :IDX-DOC-KND, :IDX-ACC-NO, :IDX-MDATE,
037200             :IDX-RATIO, :IDX-USER-NAME)
037300     END-EXEC
037400     ADD 1 TO WS-INDEXENT-CNT
037500*
037600     READ INDEXENT-FILE AT END
037700         SET WS-INDEXENT-EOF TO TRUE
037800     END-READ
037900*
038000 410-LOAD-ONE-INDEXENT-EXIT.
038100     EXIT
038200     .
