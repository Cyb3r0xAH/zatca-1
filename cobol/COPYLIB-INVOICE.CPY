000100***********************************************************
000200*  COPYLIB-INVOICE.CPY
000300*  Invoice master.  Built once per document by
000400*  BUILD-INVOICES (status PENDING), swept and rewritten
000500*  by SUBMIT-INVOICES (status -> IN-PROGRESS -> DONE or
000600*  FAILED), read end to end by INVOICE-STATS.  Keyed
000700*  logically on INV-NUMBER, which must be unique.
000800***********************************************************
000900     EXEC SQL DECLARE EINVDB.INVOICE TABLE
001000     (
001100        INV-NUMBER                     CHAR (20)
001200                                       NOT NULL,
001300        INV-STORE-NAME                 CHAR (60)
001400                                       NOT NULL,
001500        INV-STORE-ADDR                 CHAR (60)
001600                                       NOT NULL,
001700        INV-VAT-NUMBER                 CHAR (15)
001800                                       NOT NULL,
001900        INV-DATE                        CHAR (10)
002000                                       NOT NULL,
002100        INV-TOTAL                       DECIMAL (10, 2)
002200                                       NOT NULL,
002300        INV-TAXES                       DECIMAL (10, 2)
002400                                       NOT NULL,
002500        INV-SELLER-TAXES                DECIMAL (10, 2)
002600                                       NOT NULL,
002700        INV-NET-TOTAL                   DECIMAL (10, 2)
002800                                       NOT NULL,
002900        INV-USER-NAME                   CHAR (20)
003000                                       NOT NULL,
003100        INV-ACCOUNT-ID                  CHAR (10)
003200                                       NOT NULL,
003300        INV-STATUS                      CHAR (12)
003400                                       NOT NULL,
003500        INV-SUB-ID                       CHAR (36),
003600        INV-PAYLOAD-HASH                 CHAR (16),
003700        INV-SUBMITTED-AT                 CHAR (19),
003800        INV-LAST-ERROR                   CHAR (80)
003900     )
004000     END-EXEC.
004100
004200 01  INVOICE.
004300     03  INV-NUMBER                    PIC X(20).
004400     03  INV-STORE-NAME                PIC X(60).
004500     03  INV-STORE-ADDR                PIC X(60).
004600     03  INV-VAT-NUMBER                PIC X(15).
004700     03  INV-DATE                      PIC X(10).
004800     03  INV-DATE-PARTS REDEFINES
004900         INV-DATE.
005000         05  INV-DATE-YYYY              PIC X(4).
005100         05  INV-DATE-SEP1              PIC X(1).
005200         05  INV-DATE-MM                PIC X(2).
005300         05  INV-DATE-SEP2              PIC X(1).
005400         05  INV-DATE-DD                PIC X(2).
005500     03  INV-TOTAL                     PIC S9(8)V99
005600                                        COMP-3.
005700     03  INV-TAXES                     PIC S9(8)V99
005800                                        COMP-3.
005900     03  INV-SELLER-TAXES              PIC S9(8)V99
006000                                        COMP-3.
006100     03  INV-NET-TOTAL                 PIC S9(8)V99
006200                                        COMP-3.
006300     03  INV-USER-NAME                 PIC X(20).
006400     03  INV-ACCOUNT-ID                PIC X(10).
006500     03  INV-STATUS                    PIC X(12).
006600         88  INV-STATUS-PENDING            VALUE 'PENDING'.
006700         88  INV-STATUS-IN-PROGRESS        VALUE 'IN-PROGRESS'.
006800         88  INV-STATUS-DONE               VALUE 'DONE'.
006900         88  INV-STATUS-FAILED             VALUE 'FAILED'.
007000     03  INV-SUB-ID                    PIC X(36).
007100     03  INV-PAYLOAD-HASH               PIC X(16).
007200     03  INV-SUBMITTED-AT               PIC X(19).
007300     03  INV-LAST-ERROR                 PIC X(80).
007400     03  FILLER                         PIC X(10).
