000100***********************************************************
000200*  COPYLIB-ACCOUNT.CPY
000300*  Account (customer) master staging record, loaded
000400*  nightly from the bookkeeping export by IMPORT-LEGACY
000500*  and looked up by BUILD-INVOICES when an invoice is
000600*  built.  One row per legacy account number.
000700***********************************************************
000800     EXEC SQL DECLARE EINVDB.ACCOUNT TABLE
000900     (
001000        ACC-NO                         INT
001100                                       NOT NULL,
001200        ACC-NAME                       CHAR (40)
001300                                       NOT NULL
001400     )
001500     END-EXEC.
001600
001700 01  ACCOUNT.
001800     03  ACC-NO                        PIC 9(8).
001900     03  ACC-NAME                      PIC X(40).
002000     03  FILLER                        PIC X(02).
