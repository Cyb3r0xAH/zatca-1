000100***********************************************************
000200*  COPYLIB-ENTRY.CPY
000300*  Ledger entry line staging record, loaded nightly
000400*  from the bookkeeping export by IMPORT-LEGACY.  Many
000500*  entries per account; BUILD-INVOICES sums the debit
000600*  amount of every entry that matches a document's
000700*  account number to get the invoice subtotal.
000800***********************************************************
000900     EXEC SQL DECLARE EINVDB.ENTRY TABLE
001000     (
001100        ENT-REC-ID                     INT
001200                                       NOT NULL,
001300        ENT-ACC-NO                     INT
001400                                       NOT NULL,
001500        ENT-AMNT-DB                    DECIMAL (11, 2)
001600                                       NOT NULL,
001700        ENT-ITEM-NO                    INT
001800                                       NOT NULL,
001900        ENT-ITEM-AMNT                  DECIMAL (9, 2)
002000                                       NOT NULL,
002100        ENT-ITEM-CONT                  DECIMAL (5)
002200                                       NOT NULL
002300     )
002400     END-EXEC.
002500
002600 01  ENTRY.
002700     03  ENT-REC-ID                    PIC 9(8).
002800     03  ENT-ACC-NO                    PIC 9(8).
002900     03  ENT-AMNT-DB                   PIC S9(9)V99
003000                                        COMP-3.
003100     03  ENT-ITEM-NO                   PIC 9(8).
003200     03  ENT-ITEM-AMNT                 PIC S9(7)V99
003300                                        COMP-3.
003400     03  ENT-ITEM-CONT                 PIC 9(5).
003500     03  FILLER                        PIC X(08).
