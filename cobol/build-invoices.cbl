000100***********************************************************
000200 IDENTIFICATION DIVISION.
000300***********************************************************
000400 PROGRAM-ID. build-invoices.
000500 AUTHOR. R SHAMMARI.
000600 INSTALLATION. WAHAT AL-TAMR TRADING CO.
000700 DATE-WRITTEN. 1988-04-02.
000800 DATE-COMPILED.
000900 SECURITY.  UNCLASSIFIED - INTERNAL USE ONLY.
001000*
001100*    Purpose: turn each document-index row staged last
001200*    by IMPORT-LEGACY into one invoice master row, if one
001300*    does not already exist for that document number.
001400*    Sums the ledger entries for the document's account,
001500*    calls TAX-CALC for the money, and writes the first
001600*    matched entry as the invoice's one line item.
001700*    Called by NIGHTLY-INVOICE-RUN.
001800*
001900*    CHANGE LOG
002000*    ----------------------------------------------------
002100*    1988-04-02 RSH  0001  Initial version.
002200*    1990-11-14 MFH  0038  Duplicate check added - a
002300*                          document was being re-invoiced
002400*                          on every nightly run.
002500*    1993-02-08 RSH  0077  Tax rate and seller levy now
002600*                          computed by the shared
002700*                          TAX-CALC routine instead of
002800*                          being inline here.
002900*    1998-12-21 BTK  Y2K   Year-2000 review - blank date
003000*                          default now ACCEPTs a 4-digit
003100*                          year from the system clock.
003200*    2021-10-04 MFH  0261  Reworked for the new ZATCA
003300*                          e-invoicing bridge - invoice
003400*                          status starts PENDING instead
003500*                          of being printed immediately.
003600*    2023-09-27 MFH  0300  ACCOUNT/ITEM/ENTRY/INDEXENT/
003700*                          INVOICE/INVITEM brought in with
003800*                          plain COPY by mistake - every
003900*                          SQL-table copybook in this shop
004000*                          comes in via EXEC SQL INCLUDE,
004100*                          COPY is for Z0900 only.
004200***********************************************************
004300 ENVIRONMENT DIVISION.
004400***********************************************************
004500 CONFIGURATION SECTION.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM.
004800***********************************************************
004900 DATA DIVISION.
005000***********************************************************
005100 WORKING-STORAGE SECTION.
005200*
005300*    fixed store configuration - installation constants,
005400*    not per-record data (ticket 0261)
005500 01  WS-STORE-CONFIG.
005600     05  WS-STORE-NAME          PIC X(60) VALUE
005700         'WAHAT AL-TAMR TRADING CO.'.
005800     05  WS-STORE-ADDR          PIC X(60) VALUE
005900         'INDUSTRIAL AREA RD 7, AL-QASSIM, SAUDI ARABIA'.
006000     05  WS-STORE-VAT-NUMBER    PIC X(15) VALUE
006100         '300000000000003'.
006200     05  FILLER                 PIC X(10).
006300*
006400 01  WS-SELLER-RATE              PIC S9(1)V999
006500                                 COMP-3 VALUE 0.150.
006600*
006700*    account and item staging lookup tables, loaded once
006800*    per run by A0100-LOAD-LOOKUPS
006900 01  WS-ACCOUNT-COUNT            PIC S9(4) COMP VALUE ZERO.
007000 01  WS-ACCOUNT-TABLE.
007100     05  WS-ACCOUNT-ENTRY OCCURS 500 TIMES
007200             INDEXED BY WS-ACCOUNT-IX.
007300         10  WS-ACT-NO          PIC 9(8).
007400         10  WS-ACT-NAME        PIC X(40).
007500 01  WS-ITEM-COUNT                PIC S9(4) COMP VALUE ZERO.
007600 01  WS-ITEM-TABLE.
007700     05  WS-ITEM-ENTRY OCCURS 500 TIMES
007800             INDEXED BY WS-ITEM-IX.
007900         10  WS-ITM-NO          PIC 9(8).
008000         10  WS-ITM-NAME        PIC X(40).
008100*
008200*    entry aggregation work area
008300 01  WS-SUBTOTAL                  PIC S9(9)V99 COMP-3
008400                                  VALUE ZERO.
008500 01  WS-ENTRY-FOUND-SW            PIC X VALUE 'N'.
008600     88  WS-ENTRY-FOUND                VALUE 'Y'.
008700 01  WS-FIRST-ITEM-NO             PIC 9(8) VALUE ZERO.
008800 01  WS-FIRST-ITEM-AMNT           PIC S9(7)V99 COMP-3
008900                                  VALUE ZERO.
009000 01  WS-FIRST-ITEM-CONT           PIC 9(5) VALUE ZERO.
009100*
009200 01  WS-DUP-CHECK                 PIC S9(4) COMP VALUE ZERO.
009300*
009400 01  WS-RUN-DATE8                 PIC 9(8) VALUE ZERO.
009500 01  WS-RUN-DATE-PARTS REDEFINES
009600     WS-RUN-DATE8.
009700     05  WS-RUN-DATE-YYYY        PIC 9(4).
009800     05  WS-RUN-DATE-MM          PIC 9(2).
009900     05  WS-RUN-DATE-DD          PIC 9(2).
010000 01  WS-RUN-DATE10                PIC X(10) VALUE SPACE.
010100*
010200 01  WS-INV-COUNT                 PIC 9(6) COMP-3 VALUE ZERO.
010300 01  WS-DUP-COUNT                 PIC 9(6) COMP-3 VALUE ZERO.
010400*
010500 01  LK-TAX-CALC-PARMS.
010600     05  LK-TC-MODE               PIC X(1).
010700     05  LK-TC-TOTAL              PIC S9(8)V99 COMP-3.
010800     05  LK-TC-RATIO              PIC S9(3)V99 COMP-3.
010900     05  LK-TC-TAX-RATE           PIC S9(1)V999 COMP-3.
011000     05  LK-TC-TAX                PIC S9(8)V99 COMP-3.
011100     05  LK-TC-SELLER-TAX         PIC S9(8)V99 COMP-3.
011200     05  LK-TC-NET-TOTAL          PIC S9(8)V99 COMP-3.
011300*
011400     EXEC SQL INCLUDE ACCOUNT  END-EXEC.
011500     EXEC SQL INCLUDE ITEM     END-EXEC.
011600     EXEC SQL INCLUDE ENTRY    END-EXEC.
011700     EXEC SQL INCLUDE INDEXENT END-EXEC.
011800     EXEC SQL INCLUDE INVOICE  END-EXEC.
011900     EXEC SQL INCLUDE INVITEM  END-EXEC.
012000*
012100     EXEC SQL INCLUDE SQLCA END-EXEC.
012200*
012300     EXEC SQL
012400         DECLARE cur-accounts CURSOR FOR
012500             SELECT ACC-NO, ACC-NAME FROM ACCOUNT
012600     END-EXEC.
012700*
012800     EXEC SQL
012900         DECLARE cur-items CURSOR FOR
013000             SELECT ITEM-NO, ITEM-NAME FROM ITEM
013100     END-EXEC.
013200*
013300     EXEC SQL
013400         DECLARE cur-indexent CURSOR FOR
013500             SELECT IDX-REC-NO, IDX-DOC-NO, IDX-DOC-KND,
013600                    IDX-ACC-NO, IDX-MDATE, IDX-RATIO,
013700                    IDX-USER-NAME
013800                 FROM INDEXENT
013900     END-EXEC.
014000*
014100     EXEC SQL
014200         DECLARE cur-entries CURSOR FOR
014300             SELECT ENT-REC-ID, ENT-ACC-NO, ENT-AMNT-DB,
014400                    ENT-ITEM-NO, ENT-ITEM-AMNT,
014500                    ENT-ITEM-CONT
014600                 FROM ENTRY
014700                 WHERE ENT-ACC-NO = :IDX-ACC-NO
014800     END-EXEC.
014900*
015000     COPY Z0900-error-wkstg.
015100***********************************************************
015200 LINKAGE SECTION.
015300***********************************************************
015400 01  LK-BUILD-PARMS.
015500     05  LK-INVOICES-INSERTED    PIC 9(6).
015600     05  LK-DUPLICATES-SKIPPED   PIC 9(6).
015700***********************************************************
015800 PROCEDURE DIVISION USING LK-BUILD-PARMS.
015900***********************************************************
016000 000-BUILD-INVOICES.                                              CR-0261
016100*
016200     MOVE 'build-invoices.cbl' TO WC-MSG-SRCFILE
016300     ACCEPT WS-RUN-DATE8 FROM DATE YYYYMMDD
016400     MOVE WS-RUN-DATE-YYYY TO WS-RUN-DATE10(1:4)
016500     MOVE '-' TO WS-RUN-DATE10(5:1)
016600     MOVE WS-RUN-DATE-MM TO WS-RUN-DATE10(6:2)
016700     MOVE '-' TO WS-RUN-DATE10(8:1)
016800     MOVE WS-RUN-DATE-DD TO WS-RUN-DATE10(9:2)
016900*
017000     PERFORM A0100-LOAD-LOOKUPS
017100     PERFORM B0100-BUILD-INVOICES
017200*
017300     MOVE WS-INV-COUNT TO LK-INVOICES-INSERTED
017400     MOVE WS-DUP-COUNT TO LK-DUPLICATES-SKIPPED
017500*
017600     EXIT PROGRAM
017700     .
017800***********************************************************
017900 A0100-LOAD-LOOKUPS.
018000*
018100     EXEC SQL OPEN cur-accounts END-EXEC
018200     PERFORM A0110-FETCH-ACCOUNT
018300     PERFORM A0120-LOAD-ONE-ACCOUNT THRU
018400         A0120-LOAD-ONE-ACCOUNT-EXIT
018500         UNTIL SQLCODE = 100
018600     EXEC SQL CLOSE cur-accounts END-EXEC
018700*
018800     EXEC SQL OPEN cur-items END-EXEC
018900     PERFORM A0210-FETCH-ITEM
019000     PERFORM A0220-LOAD-ONE-ITEM THRU
019100         A0220-LOAD-ONE-ITEM-EXIT
019200         UNTIL SQLCODE = 100
019300     EXEC SQL CLOSE cur-items END-EXEC
019400     .
019500***********************************************************
019600 A0110-FETCH-ACCOUNT.
019700*
019800     EXEC SQL
019900         FETCH cur-accounts INTO :ACC-NO, :ACC-NAME
020000     END-EXEC
020100     .
020200***********************************************************
020300 A0120-LOAD-ONE-ACCOUNT.
020400*
020500     IF WS-ACCOUNT-COUNT < 500
020600         ADD 1 TO WS-ACCOUNT-COUNT
020700         SET WS-ACCOUNT-IX TO WS-ACCOUNT-COUNT
020800         MOVE ACC-NO TO WS-ACT-NO(WS-ACCOUNT-IX)
020900         MOVE ACC-NAME TO WS-ACT-NAME(WS-ACCOUNT-IX)
021000     END-IF
021100     PERFORM A0110-FETCH-ACCOUNT
021200*
021300 A0120-LOAD-ONE-ACCOUNT-EXIT.
021400     EXIT
021500     .
021600***********************************************************
021700 A0210-FETCH-ITEM.
021800*
021900     EXEC SQL
022000         FETCH cur-items INTO :ITEM-NO, :ITEM-NAME
022100     END-EXEC
022200     .
022300***********************************************************
022400 A0220-LOAD-ONE-ITEM.
022500*
022600     IF WS-ITEM-COUNT < 500
022700         ADD 1 TO WS-ITEM-COUNT
022800         SET WS-ITEM-IX TO WS-ITEM-COUNT
022900         MOVE ITEM-NO TO WS-ITM-NO(WS-ITEM-IX)
023000         MOVE ITEM-NAME TO WS-ITM-NAME(WS-ITEM-IX)
023100     END-IF
023200     PERFORM A0210-FETCH-ITEM
023300*
023400 A0220-LOAD-ONE-ITEM-EXIT.
023500     EXIT
023600     .
023700***********************************************************
023800 B0100-BUILD-INVOICES.
023900*
024000     MOVE ZERO TO WS-INV-COUNT, WS-DUP-COUNT
024100     EXEC SQL OPEN cur-indexent END-EXEC
024200     PERFORM B0110-FETCH-INDEXENT
024300     PERFORM B0200-PROCESS-ONE-INDEX THRU
024400         B0200-PROCESS-ONE-INDEX-EXIT
024500         UNTIL SQLCODE = 100
024600     EXEC SQL CLOSE cur-indexent END-EXEC
024700     .
024800***********************************************************
024900 B0110-FETCH-INDEXENT.
025000*
025100     EXEC SQL
025200         FETCH cur-indexent INTO
025300             :IDX-REC-NO, :IDX-DOC-NO, :IDX-DOC-KND,
025400             :IDX-ACC-NO, :IDX-MDATE, :IDX-RATIO,
025500             :IDX-USER-NAME
025600     END-EXEC
025700     .
025800***********************************************************
025900 B0200-PROCESS-ONE-INDEX.
026000*
026100     IF IDX-REC-NO = ZERO
026200         PERFORM B0110-FETCH-INDEXENT
026300         GO TO B0200-PROCESS-ONE-INDEX-EXIT
026400     END-IF
026500*
026600     MOVE SPACE TO INV-NUMBER
026700     MOVE IDX-REC-NO TO INV-NUMBER
026800*
026900     EXEC SQL
027000         SELECT COUNT(*) INTO :WS-DUP-CHECK
027100             FROM INVOICE WHERE INV-NUMBER = :INV-NUMBER
027200     END-EXEC
027300*
027400     IF WS-DUP-CHECK NOT = ZERO
027500         ADD 1 TO WS-DUP-COUNT
027600         PERFORM B0110-FETCH-INDEXENT
027700         GO TO B0200-PROCESS-ONE-INDEX-EXIT
027800     END-IF
027900*
028000     PERFORM B0300-AGGREGATE-ENTRIES
028100     PERFORM B0400-CALC-TAXES
028200     PERFORM B0500-WRITE-INVOICE
028300     IF WS-ENTRY-FOUND
028400         PERFORM B0600-WRITE-LINE-ITEM
028500     END-IF
028600     ADD 1 TO WS-INV-COUNT
028700*
028800     PERFORM B0110-FETCH-INDEXENT
028900*
029000 B0200-PROCESS-ONE-INDEX-EXIT.
029100     EXIT
029200     .
029300***********************************************************
029400*    sum every ledger entry whose account number matches
029500*    the document's account, keeping the first one for
029600*    the invoice's single line item
029700 B0300-AGGREGATE-ENTRIES.
029800*
029900     MOVE ZERO TO WS-SUBTOTAL
030000     MOVE 'N' TO WS-ENTRY-FOUND-SW
030100     EXEC SQL OPEN cur-entries END-EXEC
030200     PERFORM B0310-FETCH-ENTRY
030300     PERFORM B0320-ADD-ONE-ENTRY THRU
030400         B0320-ADD-ONE-ENTRY-EXIT
030500         UNTIL SQLCODE = 100
030600     EXEC SQL CLOSE cur-entries END-EXEC
030700     .
030800***********************************************************
030900 B0310-FETCH-ENTRY.
031000*
031100     EXEC SQL
031200         FETCH cur-entries INTO
031300             :ENT-REC-ID, :ENT-ACC-NO, :ENT-AMNT-DB,
031400             :ENT-ITEM-NO, :ENT-ITEM-AMNT,
031500             :ENT-ITEM-CONT
031600     END-EXEC
031700     .
031800***********************************************************
031900 B0320-ADD-ONE-ENTRY.
032000*
032100     ADD ENT-AMNT-DB TO WS-SUBTOTAL
032200     IF NOT WS-ENTRY-FOUND
032300         SET WS-ENTRY-FOUND TO TRUE
032400         MOVE ENT-ITEM-NO TO WS-FIRST-ITEM-NO
032500         MOVE ENT-ITEM-AMNT TO WS-FIRST-ITEM-AMNT
032600         MOVE ENT-ITEM-CONT TO WS-FIRST-ITEM-CONT
032700     END-IF
032800     PERFORM B0310-FETCH-ENTRY
032900*
033000 B0320-ADD-ONE-ENTRY-EXIT.
033100     EXIT
033200     .
033300***********************************************************
033400*    RATIO/100 is the importer rate, 15% the seller levy
033500 B0400-CALC-TAXES.                                                CR-0261
033600*
033700     MOVE '1' TO LK-TC-MODE
033800     MOVE WS-SUBTOTAL TO LK-TC-TOTAL
033900     MOVE IDX-RATIO TO LK-TC-RATIO
034000     MOVE WS-SELLER-RATE TO LK-TC-TAX-RATE
034100     CALL 'tax-calc' USING LK-TAX-CALC-PARMS
034200     .
034300***********************************************************
034400 B0500-WRITE-INVOICE.
034500*
034600     MOVE WS-STORE-NAME TO INV-STORE-NAME
034700     MOVE WS-STORE-ADDR TO INV-STORE-ADDR
034800     MOVE WS-STORE-VAT-NUMBER TO INV-VAT-NUMBER
034900*
035000     IF IDX-MDATE = SPACE
035100         MOVE WS-RUN-DATE10 TO INV-DATE
035200     ELSE
035300         MOVE IDX-MDATE-YYYY TO INV-DATE-YYYY
035400         MOVE '-' TO INV-DATE-SEP1
035500         MOVE IDX-MDATE-MM TO INV-DATE-MM
035600         MOVE '-' TO INV-DATE-SEP2
035700         MOVE IDX-MDATE-DD TO INV-DATE-DD
035800     END-IF
035900*
036000     MOVE WS-SUBTOTAL TO INV-TOTAL
036100     MOVE LK-TC-TAX TO INV-TAXES
036200     MOVE LK-TC-SELLER-TAX TO INV-SELLER-TAXES
036300     MOVE LK-TC-NET-TOTAL TO INV-NET-TOTAL
036400*
036500     IF IDX-USER-NAME = SPACE
036600         MOVE 'system' TO INV-USER-NAME
036700     ELSE
036800         MOVE IDX-USER-NAME TO INV-USER-NAME
036900     END-IF
037000*
037100     MOVE SPACE TO INV-ACCOUNT-ID
037200     MOVE IDX-ACC-NO TO INV-ACCOUNT-ID
037300     SET INV-STATUS-PENDING TO TRUE
037400     MOVE SPACE TO INV-SUB-ID, INV-PAYLOAD-HASH,
037500         INV-SUBMITTED-AT, INV-LAST-ERROR
037600*
037700     EXEC SQL
037800         INSERT INTO INVOICE
037900             (INV-NUMBER, INV-STORE-NAME, INV-STORE-ADDR,
038000              INV-VAT-NUMBER, INV-DATE, INV-TOTAL,
038100              INV-TAXES, INV-SELLER-TAXES, INV-NET-TOTAL,
038200              INV-USER-NAME, INV-ACCOUNT-ID, INV-STATUS,
038300              INV-SUB-ID, INV-PAYLOAD-HASH,
038400              INV-SUBMITTED-AT, INV-LAST-ERROR)
038500             VALUES
038600             (:INV-NUMBER, :INV-STORE-NAME, :INV-STORE-ADDR,
038700              :INV-VAT-NUMBER, :INV-DATE, :INV-TOTAL,
038800              :INV-TAXES, :INV-SELLER-TAXES, :INV-NET-TOTAL,
038900              :INV-USER-NAME, :INV-ACCOUNT-ID, :INV-STATUS,
039000              :INV-SUB-ID, :INV-PAYLOAD-HASH,
039100              :INV-SUBMITTED-AT, :INV-LAST-ERROR)
039200     END-EXEC
039300     .
039400***********************************************************
039500*    quantity defaults to 1 when the entry carried none;
039600*    name is the item number printed as text, per BATCH
039700*    FLOW U2 step 2 - no lookup-table name substitution
039800 B0600-WRITE-LINE-ITEM.
039900*
040000     MOVE INV-NUMBER TO ITM-INV-NUMBER
040100     MOVE SPACE TO ITM-NAME
040200     MOVE WS-FIRST-ITEM-NO TO ITM-NAME
040300*
040400     IF WS-FIRST-ITEM-CONT = ZERO
040500         MOVE 1 TO ITM-QUANTITY
040600     ELSE
040700         MOVE WS-FIRST-ITEM-CONT TO ITM-QUANTITY
040800     END-IF
040900*
041000     MOVE WS-FIRST-ITEM-AMNT TO ITM-PRICE
041100     MOVE LK-TC-TAX TO ITM-TAX
041200*
041300     EXEC SQL
041400         INSERT INTO INVITEM
041500             (ITM-INV-NUMBER, ITM-NAME, ITM-QUANTITY,
041600              ITM-PRICE, ITM-TAX)
041700             VALUES
041800             (:ITM-INV-NUMBER, :ITM-NAME, :ITM-QUANTITY,
041900              :ITM-PRICE, :ITM-TAX)
042000     END-EXEC
042100     .
