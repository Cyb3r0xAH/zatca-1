000100***********************************************************
000200*  COPYLIB-Z0900-ERROR-WKSTG.CPY
000300*  Working storage for the common SQL error routine
000400*  shared by the invoice tax bridge batch programs.
000500*  Include with 'COPY Z0900-error-wkstg.' in WS.
000600***********************************************************
000700 01  wc-log-text             PIC X(80)     VALUE SPACE.
000800 01  w9-space-cnt            PIC S9(4) COMP VALUE ZERO.
000900 01  wr-error-handler.
001000     05  wr-program-error-message.
001100         10  FILLER          PIC X(8)  VALUE 'SQLCODE:'.
001200         10  wn-msg-sqlcode  PIC -999.
001300         10  FILLER          PIC X(1)  VALUE '|'.
001400         10  wc-msg-tblcurs  PIC X(15) VALUE SPACE.
001500         10  FILLER          PIC X(1)  VALUE '|'.
001600         10  wc-msg-para     PIC X(30) VALUE SPACE.
001700         10  FILLER          PIC X(1)  VALUE '|'.
001800         10  wc-msg-srcfile  PIC X(20) VALUE SPACE.
