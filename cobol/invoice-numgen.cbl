000100***********************************************************
000200 IDENTIFICATION DIVISION.
000300***********************************************************
000400 PROGRAM-ID. invoice-numgen.
000500 AUTHOR. M HADDAD.
000600 INSTALLATION. WAHAT AL-TAMR TRADING CO.
000700 DATE-WRITTEN. 1989-05-14.
000800 DATE-COMPILED.
000900 SECURITY.  UNCLASSIFIED - INTERNAL USE ONLY.
001000*
001100*    Purpose: build the composite invoice number used
001200*    on the printed invoice and the submitted receipt -
001300*    eight-digit document date, the caller's six-digit
001400*    sequence counter, and a four-character base-36 tag
001500*    so two invoices raised in the same second never
001600*    collide.  No file I/O of its own.  Called by
001700*    BUILD-INVOICES.
001800*
001900*    CHANGE LOG
002000*    ----------------------------------------------------
002100*    1989-05-14 MFH  0000  Initial version.
002200*    1991-07-22 RSH  0019  Counter widened 4 -> 6 digits,
002300*                          we were wrapping past 9999.
002400*    1995-03-11 BTK  0088  Random tag widened 2 -> 4
002500*                          characters per auditor note.
002600*    1998-12-21 BTK  Y2K   Year-2000 review - date is
002700*                          passed in already expanded to
002800*                          four-digit year, no change.
002900*    2021-10-04 MFH  0261  Reworked for the new ZATCA
003000*                          e-invoicing bridge; number now
003100*                          carries the whole 8-digit date
003200*                          instead of just the day.
003300***********************************************************
003400 ENVIRONMENT DIVISION.
003500***********************************************************
003600 CONFIGURATION SECTION.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM.
003900***********************************************************
004000 DATA DIVISION.
004100***********************************************************
004200 WORKING-STORAGE SECTION.
004300*
004400*    base-36 alphabet, addressed by successive remainders
004500 01  WS-BASE36-ALPHABET         PIC X(36) VALUE
004600     '0123456789ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
004700 01  WS-BASE36-TABLE REDEFINES
004800     WS-BASE36-ALPHABET.
004900     05  WS-BASE36-CHAR         PIC X OCCURS 36 TIMES.
005000*
005100 01  WS-SEED                    PIC S9(9) COMP VALUE ZERO.
005200 01  WS-SEED-QUOT                PIC S9(9) COMP VALUE ZERO.
005300 01  WS-SEED-DIGITS REDEFINES
005400     WS-SEED-QUOT                PIC S9(9) COMP.
005500*
005600 01  WS-WORK-PROD                PIC S9(18) COMP VALUE ZERO.
005700*
005800 01  WC-SEQ6                     PIC 9(6) VALUE ZERO.
005900*
006000 01  WS-RAND4-WORK.
006100     05  WS-RAND4-IX            PIC S9(4) COMP.
006200     05  WS-RAND4-REM           PIC S9(4) COMP.
006300     05  WC-RAND4-TEMP          PIC X(1) VALUE SPACE.
006400     05  WS-RAND4-BUILD         PIC X(4) VALUE SPACE.
006500 01  WS-RAND4-CHARS REDEFINES
006600     WS-RAND4-BUILD.
006700     05  WS-RAND4-CHAR          PIC X OCCURS 4 TIMES.
006800*
006900 01  WS-DATE8                   PIC X(8) VALUE SPACE.
007000*
007100     COPY Z0900-error-wkstg.
007200***********************************************************
007300 LINKAGE SECTION.
007400***********************************************************
007500 01  LK-NUMGEN-PARMS.
007600     05  LK-DOC-DATE            PIC X(10).
007700     05  LK-SEQ-COUNTER         PIC 9(9).
007800     05  LK-SEED-TIME           PIC 9(8).
007900     05  LK-INVOICE-NUMBER      PIC X(20).
008000***********************************************************
008100 PROCEDURE DIVISION USING LK-NUMGEN-PARMS.
008200***********************************************************
008300 000-INVOICE-NUMGEN.
008400*
008500     MOVE 'invoice-numgen.cbl' TO WC-MSG-SRCFILE
008600     PERFORM 100-BUILD-DATE8
008700     PERFORM 200-BUILD-SEQ6
008800     PERFORM 300-BUILD-RAND4
008900     STRING WS-DATE8       DELIMITED BY SIZE
009000            '-'            DELIMITED BY SIZE
009100            WC-SEQ6        DELIMITED BY SIZE
009200            '-'            DELIMITED BY SIZE
009300            WS-RAND4-BUILD DELIMITED BY SIZE
009400         INTO LK-INVOICE-NUMBER
009500*
009600     EXIT PROGRAM
009700     .
009800***********************************************************
009900 100-BUILD-DATE8.
010000*
010100     MOVE LK-DOC-DATE(1:4) TO WS-DATE8(1:4)
010200     MOVE LK-DOC-DATE(6:2) TO WS-DATE8(5:2)
010300     MOVE LK-DOC-DATE(9:2) TO WS-DATE8(7:2)
010400     .
010500***********************************************************
010600 200-BUILD-SEQ6.
010700*
010800     MOVE LK-SEQ-COUNTER TO WC-SEQ6
010900     .
011000***********************************************************
011100 300-BUILD-RAND4.
011200*
011300     COMPUTE WS-WORK-PROD =
011400         LK-SEED-TIME * 16807 + LK-SEQ-COUNTER
011500     DIVIDE WS-WORK-PROD BY 1000000007
011600         GIVING WS-SEED-QUOT
011700         REMAINDER WS-SEED
011800     IF WS-SEED < ZERO
011900         COMPUTE WS-SEED = WS-SEED * -1
012000     END-IF
012100*
012200     MOVE 1 TO WS-RAND4-IX
012300     PERFORM 305-NEXT-RAND4-DIGIT THRU
012400         305-NEXT-RAND4-DIGIT-EXIT
012500         UNTIL WS-RAND4-IX > 4
012600*
012700     PERFORM 310-REVERSE-RAND4
012800     .
012900***********************************************************
013000 305-NEXT-RAND4-DIGIT.
013100*
013200     DIVIDE WS-SEED BY 36
013300         GIVING WS-SEED-QUOT
013400         REMAINDER WS-RAND4-REM
013500     MOVE WS-SEED-QUOT TO WS-SEED
013600     MOVE WS-BASE36-CHAR(WS-RAND4-REM + 1)
013700         TO WS-RAND4-CHAR(WS-RAND4-IX)
013800     ADD 1 TO WS-RAND4-IX
013900*
014000 305-NEXT-RAND4-DIGIT-EXIT.
014100     EXIT
014200     .
014300***********************************************************
014400 310-REVERSE-RAND4.
014500*
014600*    remainders come out least-significant first; the
014700*    rule wants the most-significant character first, so
014800*    flip the four characters end for end
014900     MOVE WS-RAND4-CHAR(1) TO WC-RAND4-TEMP
015000     MOVE WS-RAND4-CHAR(4) TO WS-RAND4-CHAR(1)
015100     MOVE WC-RAND4-TEMP    TO WS-RAND4-CHAR(4)
015200     MOVE WS-RAND4-CHAR(2) TO WC-RAND4-TEMP
015300     MOVE WS-RAND4-CHAR(3) TO WS-RAND4-CHAR(2)
015400     MOVE WC-RAND4-TEMP    TO WS-RAND4-CHAR(3)
015500     .
