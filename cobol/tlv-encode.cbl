000100***********************************************************
000200 IDENTIFICATION DIVISION.
000300***********************************************************
000400 PROGRAM-ID. tlv-encode.
000500 AUTHOR. M HADDAD.
000600 INSTALLATION. WAHAT AL-TAMR TRADING CO.
000700 DATE-WRITTEN. 1990-01-09.
000800 DATE-COMPILED.
000900 SECURITY.  UNCLASSIFIED - INTERNAL USE ONLY.
001000*
001100*    Purpose: build the five-field tag/length/value
001200*    receipt string required on a submitted invoice -
001300*    seller name, VAT number, issue timestamp, total
001400*    with VAT, VAT amount - one byte tag, one byte
001500*    length, then the value.  No file I/O of its own.
001600*    Called by SUBMIT-INVOICES.
001700*
001800*    CHANGE LOG
001900*    ----------------------------------------------------
002000*    1990-01-09 MFH  0000  Initial version, three fields
002100*                          (name, number, total).
002200*    1994-06-03 RSH  0066  Added timestamp field, tag 3.
002300*    1998-12-21 BTK  Y2K   Year-2000 review - timestamp
002400*                          already carries 4-digit year.
002500*    2021-11-19 MFH  0263  Added VAT amount field, tag 5,
002600*                          for the ZATCA e-invoicing
002700*                          bridge receipt.
002800*    2023-02-27 RSH  0281  Trailing blanks now trimmed
002900*                          from every value before the
003000*                          length byte is set - the
003100*                          auditor's reader choked on
003200*                          padded fields.
003300*    2023-09-14 MFH  0283  Zero-length value after trim now
003400*                          logged with the tag/length pair
003500*                          so the operator can tell which
003600*                          field came in blank.
003700*    2023-09-24 RSH  0293  That log note now calls SQLLOG -
003800*                          WC-LOG-TEXT had nowhere to go
003900*                          since sqllog was dropped years
004000*                          back.
004100*    2023-09-27 MFH  0299  The five field values are not all
004200*                          the same width - picking each one
004300*                          off a uniform 60-byte OCCURS table
004400*                          gave tags 2-5 the wrong bytes.
004500*                          Each triplet now gets its own
004600*                          named MOVE by EVALUATE, and the
004700*                          trim loop now scans the value as
004800*                          single bytes instead of by
004900*                          reference modification.
005000***********************************************************
005100 ENVIRONMENT DIVISION.
005200***********************************************************
005300 CONFIGURATION SECTION.
005400 SPECIAL-NAMES.
005500     C01 IS TOP-OF-FORM.
005600***********************************************************
005700 DATA DIVISION.
005800***********************************************************
005900 WORKING-STORAGE SECTION.
006000*
006100 01  WS-TRIPLET-COUNT            PIC S9(4) COMP VALUE 5.
006200 01  WS-TRIPLET-IX               PIC S9(4) COMP VALUE ZERO.
006300 01  WS-VALUE-LEN                PIC S9(4) COMP VALUE ZERO.
006400 01  WS-RECEIPT-LEN              PIC S9(4) COMP VALUE ZERO.
006500 01  WS-TRIPLET-START            PIC S9(4) COMP VALUE ZERO.
006600*
006700*    one working triplet, three views of the same bytes -
006800*    a tag/length pair, the full 100-byte value area, and
006900*    (for the trim loop) the value area as single bytes
007000 01  WS-TRIPLET.
007100     05  WS-TRIPLET-TAG          PIC 9(2).
007200     05  WS-TRIPLET-LEN           PIC 9(3).
007300     05  WS-TRIPLET-VALUE         PIC X(100).
007400     05  WS-TRIPLET-VALUE-BYTES REDEFINES
007500         WS-TRIPLET-VALUE.
007600         10  WS-TRIPLET-VALUE-BYTE  PIC X OCCURS 100 TIMES.
007700 01  WS-TRIPLET-HEADER REDEFINES
007800     WS-TRIPLET.
007900     05  WS-TRIPLET-TAG-LEN       PIC X(5).
008000     05  FILLER                   PIC X(100).
008100*
008200*    numeric echo of the tag/length pair only, for the
008300*    error log when a value trims down to nothing - one
008400*    five-digit number reads back easier than two split
008500*    fields
008600 01  WS-TRIPLET-TAGLEN-NUM REDEFINES
008700     WS-TRIPLET                  PIC 9(5).
008800*
008900*    the five field values are not the same width (60, 15,
009000*    20, 15, 15 bytes) so each keeps its own named slot -
009100*    picked off in 100-EMIT-TRIPLET by an EVALUATE on the
009200*    triplet index, not by a uniform OCCURS subscript
009300 01  WS-FIELD-VALUES.
009400     05  WS-FLD-SELLER-NAME       PIC X(60).
009500     05  WS-FLD-VAT-NUMBER        PIC X(15).
009600     05  WS-FLD-TIMESTAMP         PIC X(20).
009700     05  WS-FLD-TOTAL-WITH-VAT    PIC X(15).
009800     05  WS-FLD-VAT-AMOUNT        PIC X(15).
009900*
010000     COPY Z0900-error-wkstg.
010100***********************************************************
010200 LINKAGE SECTION.
010300***********************************************************
010400 01  LK-TLV-PARMS.
010500     05  LK-SELLER-NAME          PIC X(60).
010600     05  LK-VAT-NUMBER           PIC X(15).
010700     05  LK-TIMESTAMP            PIC X(20).
010800     05  LK-TOTAL-WITH-VAT       PIC X(15).
010900     05  LK-VAT-AMOUNT           PIC X(15).
011000     05  LK-RECEIPT              PIC X(245).
011100***********************************************************
011200 PROCEDURE DIVISION USING LK-TLV-PARMS.
011300***********************************************************
011400 000-TLV-ENCODE.
011500*
011600     MOVE 'tlv-encode.cbl' TO WC-MSG-SRCFILE
011700     MOVE SPACE TO LK-RECEIPT
011800     MOVE ZERO TO WS-RECEIPT-LEN
011900     MOVE LK-SELLER-NAME    TO WS-FLD-SELLER-NAME
012000     MOVE LK-VAT-NUMBER     TO WS-FLD-VAT-NUMBER
012100     MOVE LK-TIMESTAMP      TO WS-FLD-TIMESTAMP
012200     MOVE LK-TOTAL-WITH-VAT TO WS-FLD-TOTAL-WITH-VAT
012300     MOVE LK-VAT-AMOUNT     TO WS-FLD-VAT-AMOUNT
012400*
012500     MOVE 1 TO WS-TRIPLET-IX
012600     PERFORM 100-EMIT-TRIPLET THRU 100-EMIT-TRIPLET-EXIT
012700         UNTIL WS-TRIPLET-IX > WS-TRIPLET-COUNT
012800*
012900     EXIT PROGRAM
013000     .
013100***********************************************************
013200 100-EMIT-TRIPLET.                                                CR-0281
013300*
013400     MOVE SPACE TO WS-TRIPLET-VALUE                               CR-0299
013500     EVALUATE WS-TRIPLET-IX                                       CR-0299
013600         WHEN 1                                                   CR-0299
013700             MOVE WS-FLD-SELLER-NAME TO WS-TRIPLET-VALUE          CR-0299
013800         WHEN 2                                                   CR-0299
013900             MOVE WS-FLD-VAT-NUMBER TO WS-TRIPLET-VALUE           CR-0299
014000         WHEN 3                                                   CR-0299
014100             MOVE WS-FLD-TIMESTAMP TO WS-TRIPLET-VALUE            CR-0299
014200         WHEN 4                                                   CR-0299
014300             MOVE WS-FLD-TOTAL-WITH-VAT TO WS-TRIPLET-VALUE       CR-0299
014400         WHEN 5                                                   CR-0299
014500             MOVE WS-FLD-VAT-AMOUNT TO WS-TRIPLET-VALUE           CR-0299
014600     END-EVALUATE                                                 CR-0299
014700     PERFORM 110-TRIM-VALUE-LEN THRU
014800         110-TRIM-VALUE-LEN-EXIT
014900*
015000     MOVE WS-TRIPLET-IX TO WS-TRIPLET-TAG
015100     MOVE WS-VALUE-LEN TO WS-TRIPLET-LEN
015200*
015300     IF WS-VALUE-LEN = ZERO                                       CR-0283
015400         MOVE 'tlv-encode.cbl' TO WC-MSG-SRCFILE
015500         MOVE WS-TRIPLET-TAGLEN-NUM TO WC-LOG-TEXT
015600         CALL 'sqllog' USING WC-LOG-TEXT                          CR-0293
015700     END-IF
015800*
015900*    lay the tag, the length, then the value into the
016000*    next free bytes of the receipt - no room for an
016100*    intrinsic FUNCTION in a 1989 compiler, so we track
016200*    the running length ourselves
016300     COMPUTE WS-TRIPLET-START = WS-RECEIPT-LEN + 1
016400     MOVE WS-TRIPLET-TAG TO LK-RECEIPT(WS-TRIPLET-START:2)
016500     ADD 2 TO WS-RECEIPT-LEN
016600*
016700     COMPUTE WS-TRIPLET-START = WS-RECEIPT-LEN + 1
016800     MOVE WS-TRIPLET-LEN TO LK-RECEIPT(WS-TRIPLET-START:3)
016900     ADD 3 TO WS-RECEIPT-LEN
017000*
017100     IF WS-VALUE-LEN > ZERO
017200         COMPUTE WS-TRIPLET-START = WS-RECEIPT-LEN + 1
017300         MOVE WS-TRIPLET-VALUE(1:WS-VALUE-LEN)
017400             TO LK-RECEIPT(WS-TRIPLET-START:WS-VALUE-LEN)
017500         ADD WS-VALUE-LEN TO WS-RECEIPT-LEN
017600     END-IF
017700*
017800     ADD 1 TO WS-TRIPLET-IX
017900*
018000 100-EMIT-TRIPLET-EXIT.
018100     EXIT
018200     .
018300***********************************************************
018400 110-TRIM-VALUE-LEN.
018500*
018600     MOVE 100 TO WS-VALUE-LEN                                     CR-0299
018700     PERFORM 115-BACK-UP-ONE THRU 115-BACK-UP-ONE-EXIT
018800         UNTIL WS-VALUE-LEN = ZERO OR                             CR-0299
018900               WS-TRIPLET-VALUE-BYTE(WS-VALUE-LEN) NOT = SPACE    CR-0299
019000*
019100 110-TRIM-VALUE-LEN-EXIT.
019200     EXIT
019300     .
019400***********************************************************
019500 115-BACK-UP-ONE.
019600*
019700     SUBTRACT 1 FROM WS-VALUE-LEN
019800*
019900 115-BACK-UP-ONE-EXIT.
020000     EXIT
020100     .
