000100***********************************************************
000200*  COPYLIB-INVITEM.CPY
000300*  Invoice line item.  BUILD-INVOICES writes exactly one
000400*  of these (the invoice's first matched entry) when at
000500*  least one ledger entry lines up with the document's
000600*  account number.
000700***********************************************************
000800     EXEC SQL DECLARE EINVDB.INVITEM TABLE
000900     (
001000        ITM-INV-NUMBER                 CHAR (20)
001100                                       NOT NULL,
001200        ITM-NAME                        CHAR (40)
001300                                       NOT NULL,
001400        ITM-QUANTITY                     DECIMAL (5)
001500                                       NOT NULL,
001600        ITM-PRICE                        DECIMAL (9, 2)
001700                                       NOT NULL,
001800        ITM-TAX                          DECIMAL (10, 2)
001900                                       NOT NULL
002000     )
002100     END-EXEC.
002200
002300 01  INVITEM.
002400     03  ITM-INV-NUMBER                PIC X(20).
002500     03  ITM-NAME                      PIC X(40).
002600     03  ITM-QUANTITY                  PIC 9(5).
002700     03  ITM-PRICE                     PIC S9(7)V99
002800                                        COMP-3.
002900     03  ITM-TAX                       PIC S9(8)V99
003000                                        COMP-3.
003100     03  FILLER                        PIC X(10).
