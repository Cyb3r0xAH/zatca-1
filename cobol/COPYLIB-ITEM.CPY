000100***********************************************************
000200*  COPYLIB-ITEM.CPY
000300*  Item master staging record, loaded nightly from the
000400*  bookkeeping export by IMPORT-LEGACY.  Looked up by
000500*  BUILD-INVOICES to name the first line item of a
000600*  newly built invoice.
000700***********************************************************
000800     EXEC SQL DECLARE EINVDB.ITEM TABLE
000900     (
001000        ITEM-NO                        INT
001100                                       NOT NULL,
001200        ITEM-NAME                      CHAR (40)
001300                                       NOT NULL
001400     )
001500     END-EXEC.
001600
001700 01  ITEM.
001800     03  ITEM-NO                       PIC 9(8).
001900     03  ITEM-NAME                     PIC X(40).
002000     03  FILLER                        PIC X(02).
