000100***********************************************************
000200 IDENTIFICATION DIVISION.
000300***********************************************************
000400 PROGRAM-ID. nightly-invoice-run.
000500 AUTHOR. R SHAMMARI.
000600 INSTALLATION. WAHAT AL-TAMR TRADING CO.
000700 DATE-WRITTEN. 1988-03-15.
000800 DATE-COMPILED.
000900 SECURITY.  UNCLASSIFIED - INTERNAL USE ONLY.
001000*
001100*    Purpose: nightly driver for the e-invoicing bridge -
001200*    runs the legacy staging import, the invoice build,
001300*    the ZATCA submission sweep and the status count in
001400*    a fixed straight-line order and prints the combined
001500*    run report (RUNRPT).  Submitted by the overnight job
001600*    scheduler, no operator attendance required.
001700*
001800*    CHANGE LOG
001900*    ----------------------------------------------------
002000*    1988-03-15 RSH  0000  Initial version - nightly
002100*                          invoice-run job, menu-free
002200*                          batch driver replacing the old
002300*                          operator-run menu screen.
002400*    1991-02-14 RSH  0041  Added process-statistics step
002500*                          and its report section.
002600*    1994-11-02 RSH  0059  Added retry count to submission
002700*                          section header (withdrawn 1997,
002800*                          see below).
002900*    1997-05-19 BTK  0101  Removed retry count - never
003000*                          used in production, confused
003100*                          the auditors.
003200*    1998-12-21 BTK  Y2K   Year-2000 review - RUNRPT date
003300*                          stamp widened to four-digit
003400*                          year.
003500*    2021-10-04 MFH  0261  Rewritten end to end for the
003600*                          ZATCA e-invoicing bridge - the
003700*                          four steps are now import,
003800*                          build, submit, statistics.
003900*    2021-10-22 JAO  0267  Added TOTAL line to the status
004000*                          statistics section.
004100*    2022-01-11 MFH  0272  Documented the 50-invoice sweep
004200*                          limit is owned by SUBMIT-
004300*                          INVOICES, not this driver.
004400*    2023-09-21 RSH  0292  Store invoice-type flag now
004500*                          checked and decoded at the top
004600*                          of the run instead of sitting
004700*                          in working storage unused - a
004800*                          bad flag string here would make
004900*                          every invoice tonight pointless.
005000*    2023-09-25 RSH  0294  RUNRPT now closes with a count of
005100*                          how many of the five steps ran -
005200*                          an aborted job used to leave no
005300*                          trace of how far it got.
005400***********************************************************
005500 ENVIRONMENT DIVISION.
005600***********************************************************
005700 CONFIGURATION SECTION.
005800 SPECIAL-NAMES.
005900     C01 IS TOP-OF-FORM.
006000***********************************************************
006100 INPUT-OUTPUT SECTION.
006200 FILE-CONTROL.
006300     SELECT RUNRPT
006400         ASSIGN TO RUNRPT
006500         ORGANIZATION IS LINE SEQUENTIAL
006600         FILE STATUS IS WS-RUNRPT-STATUS.
006700***********************************************************
006800 DATA DIVISION.
006900***********************************************************
007000 FILE SECTION.
007100 FD  RUNRPT.
007200 01  RUNRPT-LINE                 PIC X(78).
007300***********************************************************
007400 WORKING-STORAGE SECTION.
007500*
007600 01  WS-RUNRPT-STATUS            PIC X(2) VALUE '00'.
007700     88  WS-RUNRPT-OK                 VALUE '00'.
007800*
007900 01  HEADLINE                    PIC X(78) VALUE ALL '-'.
008000*
008100*    the parameter blocks for the four batch steps - one
008200*    group per step, laid out in the order the steps run
008300 01  LK-IMPORT-PARMS.
008400     05  LK-IM-ACCOUNTS-CNT       PIC 9(6) VALUE ZERO.
008500     05  LK-IM-ITEMS-CNT          PIC 9(6) VALUE ZERO.
008600     05  LK-IM-ENTRIES-CNT        PIC 9(6) VALUE ZERO.
008700     05  LK-IM-INDEXENT-CNT       PIC 9(6) VALUE ZERO.
008800 01  LK-IMPORT-PARMS-REDEF REDEFINES
008900     LK-IMPORT-PARMS.
009000     05  LK-IM-COUNT              PIC 9(6) OCCURS 4 TIMES.
009100*
009200 01  LK-BUILD-PARMS.
009300     05  LK-BD-INSERTED           PIC 9(6) VALUE ZERO.
009400     05  LK-BD-DUPLICATES         PIC 9(6) VALUE ZERO.
009500*
009600 01  LK-SUBMIT-PARMS.
009700     05  LK-SB-PROCESSED          PIC 9(6) VALUE ZERO.
009800     05  LK-SB-SUCCESS            PIC 9(6) VALUE ZERO.
009900     05  LK-SB-FAILED             PIC 9(6) VALUE ZERO.
010000*
010100 01  LK-STATS-PARMS.
010200     05  LK-ST-PENDING            PIC 9(6) VALUE ZERO.
010300     05  LK-ST-IN-PROGRESS        PIC 9(6) VALUE ZERO.
010400     05  LK-ST-DONE               PIC 9(6) VALUE ZERO.
010500     05  LK-ST-FAILED             PIC 9(6) VALUE ZERO.
010600     05  LK-ST-TOTAL              PIC 9(6) VALUE ZERO.
010700*
010800*    the seller's invoice-type configuration flag - an
010900*    installation constant, decoded once at the top of the
011000*    run, ticket 0292
011100 01  WS-STORE-INVTYPE-FLAG        PIC X(4) VALUE '1111'.
011200 01  LK-INVTYPE-PARMS.
011300     05  LK-IT-FLAG-STRING        PIC X(4).
011400     05  LK-IT-VALID              PIC X(1).
011500         88  LK-IT-IS-VALID           VALUE 'Y'.
011600     05  LK-IT-DESCRIPTION        PIC X(40).
011700*
011800*    one row of the import section, four file names and
011900*    a redefine so the counts can be walked by subscript
012000 01  WS-IMPORT-FILENAMES.
012100     05  FILLER                   PIC X(12) VALUE 'ACCOUNTS'.
012200     05  FILLER                   PIC X(12) VALUE 'ITEMS'.
012300     05  FILLER                   PIC X(12) VALUE 'ENTRIES'.
012400     05  FILLER                   PIC X(12) VALUE 'INDEXENT'.
012500 01  WS-IMPORT-NAMES REDEFINES
012600     WS-IMPORT-FILENAMES.
012700     05  WS-IMPORT-NAME           PIC X(12) OCCURS 4 TIMES.
012800*
012900 01  WS-LINE-IX                   PIC S9(4) COMP VALUE ZERO.
013000*
013100*    one print line built up for each report section -
013200*    an edited count area shared by every section so the
013300*    picture clause for 6-digit zero-suppressed counts
013400*    only has to be written once
013500 01  WS-PRINT-LINE                PIC X(78) VALUE SPACE.
013600 01  WS-PRINT-LABEL REDEFINES
013700     WS-PRINT-LINE.
013800     05  WS-PL-TEXT               PIC X(40).
013900     05  WS-PL-COUNT              PIC X(38).
014000*
014100 01  WS-EDIT-COUNT                PIC ZZZZZ9.
014200*
014300*    counts how many of the five run steps actually got to
014400*    PERFORM tonight - printed in the closing line of RUNRPT
014500*    so the operator can tell a short batch from a full one
014600*    at a glance, ticket 0294
014700 77  WS-STEP-COUNT                PIC S9(4) COMP VALUE ZERO.
014800*
014900     COPY Z0900-error-wkstg.
015000***********************************************************
015100 PROCEDURE DIVISION.
015200***********************************************************
015300 0000-MAIN.                                                       CR-0261
015400*
015500     MOVE 'nightly-invoice-run.cbl' TO WC-MSG-SRCFILE
015600     OPEN OUTPUT RUNRPT
015700*
015800     PERFORM A0050-RUN-INVTYPE-CHECK                              CR-0292
015900     ADD 1 TO WS-STEP-COUNT                                       CR-0294
016000     PERFORM A0100-RUN-IMPORT
016100     ADD 1 TO WS-STEP-COUNT                                       CR-0294
016200     PERFORM A0200-RUN-BUILD
016300     ADD 1 TO WS-STEP-COUNT                                       CR-0294
016400     PERFORM A0300-RUN-SUBMIT
016500     ADD 1 TO WS-STEP-COUNT                                       CR-0294
016600     PERFORM A0400-RUN-STATISTICS
016700     ADD 1 TO WS-STEP-COUNT                                       CR-0294
016800*
016900     MOVE SPACE TO WS-PRINT-LINE                                  CR-0294
017000     MOVE 'RUN STEPS COMPLETED' TO WS-PL-TEXT                     CR-0294
017100     MOVE WS-STEP-COUNT TO WS-EDIT-COUNT                          CR-0294
017200     MOVE WS-EDIT-COUNT TO WS-PL-COUNT                            CR-0294
017300     WRITE RUNRPT-LINE FROM HEADLINE                              CR-0294
017400     WRITE RUNRPT-LINE FROM WS-PRINT-LINE                         CR-0294
017500     CLOSE RUNRPT
017600     GOBACK
017700     .
017800***********************************************************
017900*    decode the store's invoice-type flag before anything
018000*    else runs - an invalid flag is printed as a warning
018100*    line but does not stop the batch, ticket 0292
018200 A0050-RUN-INVTYPE-CHECK.                                         CR-0292
018300*
018400     MOVE WS-STORE-INVTYPE-FLAG TO LK-IT-FLAG-STRING
018500     CALL 'invtype-map' USING LK-INVTYPE-PARMS
018600*
018700     MOVE SPACE TO WS-PRINT-LINE
018800     MOVE 'CONFIGURATION SECTION' TO WS-PL-TEXT
018900     WRITE RUNRPT-LINE FROM HEADLINE
019000     WRITE RUNRPT-LINE FROM WS-PRINT-LINE
019100     WRITE RUNRPT-LINE FROM HEADLINE
019200*
019300     MOVE SPACE TO WS-PRINT-LINE
019400     IF LK-IT-IS-VALID
019500         MOVE LK-IT-DESCRIPTION TO WS-PL-TEXT
019600     ELSE
019700         MOVE 'INVALID INVOICE TYPE FLAG - CHECK SETUP'
019800             TO WS-PL-TEXT
019900     END-IF
020000     WRITE RUNRPT-LINE FROM WS-PRINT-LINE
020100     .
020200***********************************************************
020300 A0100-RUN-IMPORT.
020400*
020500     CALL 'import-legacy' USING LK-IMPORT-PARMS
020600*
020700     MOVE SPACE TO WS-PRINT-LINE
020800     MOVE 'IMPORT SECTION' TO WS-PL-TEXT
020900     WRITE RUNRPT-LINE FROM HEADLINE
021000     WRITE RUNRPT-LINE FROM WS-PRINT-LINE
021100     WRITE RUNRPT-LINE FROM HEADLINE
021200*
021300     MOVE 1 TO WS-LINE-IX
021400     PERFORM B0110-WRITE-ONE-IMPORT-LINE THRU
021500         B0110-WRITE-ONE-IMPORT-LINE-EXIT
021600         UNTIL WS-LINE-IX > 4
021700     .
021800***********************************************************
021900 B0110-WRITE-ONE-IMPORT-LINE.
022000*
022100     MOVE SPACE TO WS-PRINT-LINE
022200     MOVE WS-IMPORT-NAME(WS-LINE-IX) TO WS-PL-TEXT
022300     MOVE LK-IM-COUNT(WS-LINE-IX) TO WS-EDIT-COUNT
022400     MOVE WS-EDIT-COUNT TO WS-PL-COUNT
022500     WRITE RUNRPT-LINE FROM WS-PRINT-LINE
022600*
022700     ADD 1 TO WS-LINE-IX
022800*
022900 B0110-WRITE-ONE-IMPORT-LINE-EXIT.
023000     EXIT
023100     .
023200***********************************************************
023300 A0200-RUN-BUILD.
023400*
023500     CALL 'build-invoices' USING LK-BUILD-PARMS
023600*
023700     MOVE SPACE TO WS-PRINT-LINE
023800     MOVE 'BUILD SECTION' TO WS-PL-TEXT
023900     WRITE RUNRPT-LINE FROM HEADLINE
024000     WRITE RUNRPT-LINE FROM WS-PRINT-LINE
024100     WRITE RUNRPT-LINE FROM HEADLINE
024200*
024300     MOVE SPACE TO WS-PRINT-LINE
024400     MOVE 'INVOICES INSERTED' TO WS-PL-TEXT
024500     MOVE LK-BD-INSERTED TO WS-EDIT-COUNT
024600     MOVE WS-EDIT-COUNT TO WS-PL-COUNT
024700     WRITE RUNRPT-LINE FROM WS-PRINT-LINE
024800*
024900     MOVE SPACE TO WS-PRINT-LINE
025000     MOVE 'DUPLICATES SKIPPED' TO WS-PL-TEXT
025100     MOVE LK-BD-DUPLICATES TO WS-EDIT-COUNT
025200     MOVE WS-EDIT-COUNT TO WS-PL-COUNT
025300     WRITE RUNRPT-LINE FROM WS-PRINT-LINE
025400     .
025500***********************************************************
025600 A0300-RUN-SUBMIT.
025700*
025800     CALL 'submit-invoices' USING LK-SUBMIT-PARMS
025900*
026000     MOVE SPACE TO WS-PRINT-LINE
026100     MOVE 'SUBMISSION SECTION' TO WS-PL-TEXT
026200     WRITE RUNRPT-LINE FROM HEADLINE
026300     WRITE RUNRPT-LINE FROM WS-PRINT-LINE
026400     WRITE RUNRPT-LINE FROM HEADLINE
026500*
026600     MOVE SPACE TO WS-PRINT-LINE
026700     MOVE 'PROCESSED' TO WS-PL-TEXT
026800     MOVE LK-SB-PROCESSED TO WS-EDIT-COUNT
026900     MOVE WS-EDIT-COUNT TO WS-PL-COUNT
027000     WRITE RUNRPT-LINE FROM WS-PRINT-LINE
027100*
027200     MOVE SPACE TO WS-PRINT-LINE
027300     MOVE 'SUCCESS' TO WS-PL-TEXT
027400     MOVE LK-SB-SUCCESS TO WS-EDIT-COUNT
027500     MOVE WS-EDIT-COUNT TO WS-PL-COUNT
027600     WRITE RUNRPT-LINE FROM WS-PRINT-LINE
027700*
027800     MOVE SPACE TO WS-PRINT-LINE
027900     MOVE 'FAILED' TO WS-PL-TEXT
028000     MOVE LK-SB-FAILED TO WS-EDIT-COUNT
028100     MOVE WS-EDIT-COUNT TO WS-PL-COUNT
028200     WRITE RUNRPT-LINE FROM WS-PRINT-LINE
028300     .
028400***********************************************************
028500 A0400-RUN-STATISTICS.                                            CR-0267
028600*
028700     CALL 'invoice-stats' USING LK-STATS-PARMS
028800*
028900     MOVE SPACE TO WS-PRINT-LINE
029000     MOVE 'STATUS STATISTICS SECTION' TO WS-PL-TEXT
029100     WRITE RUNRPT-LINE FROM HEADLINE
029200     WRITE RUNRPT-LINE FROM WS-PRINT-LINE
029300     WRITE RUNRPT-LINE FROM HEADLINE
029400*
029500     MOVE SPACE TO WS-PRINT-LINE
029600     MOVE 'PENDING' TO WS-PL-TEXT
029700     MOVE LK-ST-PENDING TO WS-EDIT-COUNT
029800     MOVE WS-EDIT-COUNT TO WS-PL-COUNT
029900     WRITE RUNRPT-LINE FROM WS-PRINT-LINE
030000*
030100     MOVE SPACE TO WS-PRINT-LINE
030200     MOVE 'IN-PROGRESS' TO WS-PL-TEXT
030300     MOVE LK-ST-IN-PROGRESS TO WS-EDIT-COUNT
030400     MOVE WS-EDIT-COUNT TO WS-PL-COUNT
030500     WRITE RUNRPT-LINE FROM WS-PRINT-LINE
030600*
030700     MOVE SPACE TO WS-PRINT-LINE
030800     MOVE 'DONE' TO WS-PL-TEXT
030900     MOVE LK-ST-DONE TO WS-EDIT-COUNT
031000     MOVE WS-EDIT-COUNT TO WS-PL-COUNT
031100     WRITE RUNRPT-LINE FROM WS-PRINT-LINE
031200*
031300     MOVE SPACE TO WS-PRINT-LINE
031400     MOVE 'FAILED' TO WS-PL-TEXT
031500     MOVE LK-ST-FAILED TO WS-EDIT-COUNT
031600     MOVE WS-EDIT-COUNT TO WS-PL-COUNT
031700     WRITE RUNRPT-LINE FROM WS-PRINT-LINE
031800*
031900     MOVE SPACE TO WS-PRINT-LINE
032000     MOVE 'TOTAL' TO WS-PL-TEXT
032100     MOVE LK-ST-TOTAL TO WS-EDIT-COUNT
032200     MOVE WS-EDIT-COUNT TO WS-PL-COUNT
032300     WRITE RUNRPT-LINE FROM WS-PRINT-LINE
032400     .
