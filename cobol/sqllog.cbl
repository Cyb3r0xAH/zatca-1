000100***********************************************************
000200 IDENTIFICATION DIVISION.
000300***********************************************************
000400 PROGRAM-ID. sqllog.
000500 AUTHOR. R SHAMMARI.
000600 INSTALLATION. WAHAT AL-TAMR TRADING CO.
000700 DATE-WRITTEN. 1990-01-08.
000800 DATE-COMPILED.
000900 SECURITY.  UNCLASSIFIED - INTERNAL USE ONLY.
001000*
001100*    Purpose: append one line to the shared error/trace
001200*    log whenever a program's WC-LOG-TEXT has something in
001300*    it worth keeping - a write-sequence number, the date
001400*    and time, the trimmed text length, and the text
001500*    itself.  No SQL of its own despite the name; the name
001600*    stuck from the old SQL-error routine this replaced.
001700*    Called by every program in the bridge that moves
001800*    something into WC-LOG-TEXT.
001900*
002000*    CHANGE LOG
002100*    ----------------------------------------------------
002200*    1990-01-08 RSH  0000  Initial version - logged SQL
002300*                          error codes only.
002400*    1998-12-21 BTK  Y2K   Year-2000 review - date field
002500*                          widened to four-digit year.
002600*    2014-03-26 BTK  0151  Rewritten to log any caller's
002700*                          text, not just SQLCODE.
002800*    2023-09-24 RSH  0293  Program had quietly stopped
002900*                          being called years ago while
003000*                          every other routine kept filling
003100*                          WC-LOG-TEXT for it - rewritten to
003200*                          drop SQLCODE entirely, added a
003300*                          write-sequence number and a
003400*                          trimmed text length, and wired
003500*                          the six callers back up.
003600***********************************************************
003700 ENVIRONMENT DIVISION.
003800***********************************************************
003900 CONFIGURATION SECTION.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM.
004200***********************************************************
004300 INPUT-OUTPUT SECTION.
004400***********************************************************
004500 FILE-CONTROL.
004600     SELECT OPTIONAL sqllogfile
004700            ASSIGN TO TAXLOG
004800            ORGANIZATION IS LINE SEQUENTIAL.
004900***********************************************************
005000 DATA DIVISION.
005100***********************************************************
005200 FILE SECTION.
005300*
005400 FD  sqllogfile.
005500 01  FD-SQLLOGFILE-POST.
005600     05  FC-WRITE-SEQ           PIC 9(9).
005700     05  FC-SEP-0               PIC X(1) VALUE '-'.
005800     05  FC-YYYY                PIC X(4).
005900     05  FC-SEP-1               PIC X(1) VALUE '-'.
006000     05  FC-MM                  PIC X(2).
006100     05  FC-SEP-2               PIC X(1) VALUE '-'.
006200     05  FC-DD                  PIC X(2).
006300     05  FC-SEP-3               PIC X(1) VALUE 'T'.
006400     05  FC-HH                  PIC X(2).
006500     05  FC-SEP-4               PIC X(1) VALUE ':'.
006600     05  FC-MI                  PIC X(2).
006700     05  FC-SEP-5               PIC X(1) VALUE ':'.
006800     05  FC-SS                  PIC X(2).
006900     05  FC-SEP-6               PIC X(1) VALUE '|'.
007000     05  FC-LOG-LEN             PIC 9(3).
007100     05  FC-SEP-7               PIC X(1) VALUE '|'.
007200     05  FC-LOG-TEXT            PIC X(80).
007300     05  FILLER                 PIC X(5) VALUE SPACE.
007400***********************************************************
007500 WORKING-STORAGE SECTION.
007600*
007700*    write-sequence counter, one log file for the whole
007800*    batch window so every line gets a number a maintainer
007900*    can quote back to us on the phone
008000 77  WS-WRITE-COUNT             PIC S9(9) COMP VALUE ZERO.
008100*
008200*    index used to trim trailing spaces off the caller's
008300*    text before it is written - ticket 0293
008400 77  WS-TEXT-LEN                PIC S9(4) COMP VALUE ZERO.
008500*
008600 01  WS-RUN-DATE8               PIC 9(8) VALUE ZERO.
008700 01  WS-RUN-DATE-PARTS REDEFINES
008800     WS-RUN-DATE8.
008900     05  WS-RUN-YEAR            PIC 9(4).
009000     05  WS-RUN-MONTH           PIC 9(2).
009100     05  WS-RUN-DAY             PIC 9(2).
009200*
009300 01  WS-RUN-TIME8               PIC 9(8) VALUE ZERO.
009400 01  WS-RUN-TIME-PARTS REDEFINES
009500     WS-RUN-TIME8.
009600     05  WS-RUN-HOUR            PIC 9(2).
009700     05  WS-RUN-MINUTE          PIC 9(2).
009800     05  WS-RUN-SECOND          PIC 9(2).
009900     05  WS-RUN-HUNDREDTH       PIC 9(2).
010000*
010100*    byte view of the echoed text, used only to find how
010200*    far back the caller's real text runs before the
010300*    trailing spaces start
010400 01  WS-LOG-TEXT-ECHO           PIC X(80) VALUE SPACE.
010500 01  WS-LOG-TEXT-BYTES REDEFINES
010600     WS-LOG-TEXT-ECHO.
010700     05  WS-LOG-TEXT-BYTE       PIC X OCCURS 80 TIMES.
010800***********************************************************
010900 LINKAGE SECTION.
011000***********************************************************
011100 01  LK-LOG-TEXT                PIC X(80).
011200***********************************************************
011300 PROCEDURE DIVISION USING LK-LOG-TEXT.
011400***********************************************************
011500 000-SQL-LOG.
011600*
011700     PERFORM A0100-BUILD-DATE-TIME
011800     PERFORM A0200-FIND-TEXT-LEN
011900     PERFORM A0300-WRITE-LOG-RECORD
012000*
012100     EXIT PROGRAM
012200     .
012300***********************************************************
012400 A0100-BUILD-DATE-TIME.
012500*
012600     ACCEPT WS-RUN-DATE8 FROM DATE YYYYMMDD
012700     ACCEPT WS-RUN-TIME8 FROM TIME
012800     .
012900***********************************************************
013000 A0200-FIND-TEXT-LEN.
013100*
013200     MOVE LK-LOG-TEXT TO WS-LOG-TEXT-ECHO
013300     MOVE 80 TO WS-TEXT-LEN
013400     PERFORM A0210-TRIM-ONE-BYTE THRU
013500         A0210-TRIM-ONE-BYTE-EXIT
013600         UNTIL WS-TEXT-LEN = ZERO
013700         OR WS-LOG-TEXT-BYTE(WS-TEXT-LEN) NOT = SPACE
013800     .
013900***********************************************************
014000 A0210-TRIM-ONE-BYTE.
014100*
014200     SUBTRACT 1 FROM WS-TEXT-LEN
014300*
014400 A0210-TRIM-ONE-BYTE-EXIT.
014500     EXIT
014600     .
014700***********************************************************
014800 A0300-WRITE-LOG-RECORD.
014900*
015000     ADD 1 TO WS-WRITE-COUNT
015100     MOVE WS-WRITE-COUNT  TO FC-WRITE-SEQ
015200     MOVE WS-RUN-YEAR     TO FC-YYYY
015300     MOVE WS-RUN-MONTH    TO FC-MM
015400     MOVE WS-RUN-DAY      TO FC-DD
015500     MOVE WS-RUN-HOUR     TO FC-HH
015600     MOVE WS-RUN-MINUTE   TO FC-MI
015700     MOVE WS-RUN-SECOND   TO FC-SS
015800     MOVE WS-TEXT-LEN     TO FC-LOG-LEN
015900     MOVE WS-LOG-TEXT-ECHO TO FC-LOG-TEXT
016000*
016100     OPEN EXTEND sqllogfile
016200     WRITE FD-SQLLOGFILE-POST
016300     CLOSE sqllogfile
016400     .
016500***********************************************************
