000100***********************************************************
000200*  COPYLIB-INDEXENT.CPY
000300*  Document index staging record, loaded nightly from
000400*  the bookkeeping export by IMPORT-LEGACY.  One row per
000500*  document; BUILD-INVOICES turns each unbuilt index row
000600*  into one invoice master row.
000700***********************************************************
000800     EXEC SQL DECLARE EINVDB.INDEXENT TABLE
000900     (
001000        IDX-REC-NO                     INT
001100                                       NOT NULL,
001200        IDX-DOC-NO                     INT
001300                                       NOT NULL,
001400        IDX-DOC-KND                    DECIMAL (2)
001500                                       NOT NULL,
001600        IDX-ACC-NO                     INT
001700                                       NOT NULL,
001800        IDX-MDATE                      CHAR (10)
001900                                       NOT NULL,
002000        IDX-RATIO                      DECIMAL (5, 2)
002100                                       NOT NULL,
002200        IDX-USER-NAME                  CHAR (20)
002300     )
002400     END-EXEC.
002500
002600 01  INDEXENT.
002700     03  IDX-REC-NO                    PIC 9(8).
002800     03  IDX-DOC-NO                    PIC 9(8).
002900     03  IDX-DOC-KND                   PIC 9(2).
003000     03  IDX-ACC-NO                    PIC 9(8).
003100     03  IDX-MDATE                     PIC X(10).
003200     03  IDX-MDATE-PARTS REDEFINES
003300         IDX-MDATE.
003400         05  IDX-MDATE-YYYY             PIC X(4).
003500         05  IDX-MDATE-SEP1             PIC X(1).
003600         05  IDX-MDATE-MM               PIC X(2).
003700         05  IDX-MDATE-SEP2             PIC X(1).
003800         05  IDX-MDATE-DD               PIC X(2).
003900     03  IDX-RATIO                     PIC S9(3)V99
004000                                        COMP-3.
004100     03  IDX-USER-NAME                 PIC X(20).
004200     03  FILLER                        PIC X(08).
