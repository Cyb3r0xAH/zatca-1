000100***********************************************************
000200 IDENTIFICATION DIVISION.
000300***********************************************************
000400 PROGRAM-ID. submit-invoices.
000500 AUTHOR. M HADDAD.
000600 INSTALLATION. WAHAT AL-TAMR TRADING CO.
000700 DATE-WRITTEN. 1989-06-20.
000800 DATE-COMPILED.
000900 SECURITY.  UNCLASSIFIED - INTERNAL USE ONLY.
001000*
001100*    Purpose: sweep the invoice master for PENDING rows,
001200*    up to the run's limit, build each one's flattened
001300*    document payload and TLV receipt, mark it
001400*    IN-PROGRESS, then simulate submission - assign a
001500*    submission id and mark DONE, or record the error and
001600*    mark FAILED.  One bad invoice does not stop the
001700*    sweep.  Called by NIGHTLY-INVOICE-RUN.
001800*
001900*    CHANGE LOG
002000*    ----------------------------------------------------
002100*    1989-06-20 MFH  0014  Initial version - this program
002200*                          used to print invoices to the
002300*                          line printer for the courier
002400*                          run; superseded by the
002500*                          e-invoicing bridge below.
002600*    1991-08-09 RSH  0021  Added the IN-PROGRESS interim
002700*                          status so a crashed run could
002800*                          be told apart from one still
002900*                          queued.
003000*    1998-12-21 BTK  Y2K   Year-2000 review - submitted-
003100*                          at timestamp already carries a
003200*                          four-digit year, no change.
003300*    2021-10-04 MFH  0261  Rewritten end to end for the
003400*                          ZATCA e-invoicing bridge - the
003500*                          old courier print job is gone;
003600*                          this program now drives the
003700*                          PENDING/IN-PROGRESS/DONE/FAILED
003800*                          state machine and builds the
003900*                          TLV receipt via TLV-ENCODE.
004000*    2022-01-11 RSH  0267  Sweep limit made a working-
004100*                          storage constant (50) instead
004200*                          of hardcoded in the FETCH loop.
004300*    2023-05-30 MFH  0284  An invoice with no account
004400*                          number now fails cleanly
004500*                          instead of being submitted with
004600*                          a blank customer.
004700*    2023-09-21 RSH  0292  0284's FAILED branch never
004800*                          fired - moving a PIC 9(8) into
004900*                          a PIC X(10) pads with spaces,
005000*                          not zeros, so the 10-byte
005100*                          sentinel never matched.  Compare
005200*                          is now against the 8-byte
005300*                          numeric part only.  Digest also
005400*                          widened to cover the whole
005500*                          flattened payload, not just the
005600*                          four money totals.
005700*    2023-09-26 RSH  0296  Dropped a dead self-move of
005800*                          LK-NG-INVOICE-NUMBER onto itself
005900*                          in B0200-BUILD-PAYLOAD - the
006000*                          field is set properly a few
006100*                          lines down by the CALL to
006200*                          INVOICE-NUMGEN.
006300*    2023-09-27 MFH  0300  INVOICE brought in with plain
006400*                          COPY by mistake - switched to
006500*                          EXEC SQL INCLUDE to match the
006600*                          rest of the shop's SQL-table
006700*                          copybooks.
006800***********************************************************
006900 ENVIRONMENT DIVISION.
007000***********************************************************
007100 CONFIGURATION SECTION.
007200 SPECIAL-NAMES.
007300     C01 IS TOP-OF-FORM.
007400***********************************************************
007500 DATA DIVISION.
007600***********************************************************
007700 WORKING-STORAGE SECTION.
007800*
007900 01  WS-STORE-CONFIG.
008000     05  WS-STORE-NAME          PIC X(60) VALUE
008100         'WAHAT AL-TAMR TRADING CO.'.
008200     05  WS-STORE-VAT-NUMBER    PIC X(15) VALUE
008300         '300000000000003'.
008400     05  FILLER                 PIC X(10).
008500*
008600 01  WS-SWEEP-LIMIT               PIC S9(4) COMP VALUE 50.
008700 01  WS-SWEEP-TAKEN               PIC S9(4) COMP VALUE ZERO.
008800*
008900 01  WS-PROCESSED                 PIC 9(6) COMP-3 VALUE ZERO.
009000 01  WS-SUCCESS                   PIC 9(6) COMP-3 VALUE ZERO.
009100 01  WS-FAILED                    PIC 9(6) COMP-3 VALUE ZERO.
009200*
009300*    IDX-ACC-NO is PIC 9(8); a MOVE of that numeric field
009400*    into the 10-byte INV-ACCOUNT-ID is left-justified and
009500*    space-filled, not zero-filled out to 10 bytes - the
009600*    sentinel below is sized to the 8-byte numeric part
009700*    only, ticket 0292
009800 01  WS-ZERO-ACCOUNT               PIC X(8) VALUE
009900     '00000000'.
010000*
010100*    current run timestamp, built once and reused for
010200*    every invoice this sweep marks DONE
010300 01  WS-RUN-DATE8                  PIC 9(8) VALUE ZERO.
010400 01  WS-RUN-DATE-PARTS REDEFINES
010500     WS-RUN-DATE8.
010600     05  WS-RUN-DATE-YYYY         PIC 9(4).
010700     05  WS-RUN-DATE-MM           PIC 9(2).
010800     05  WS-RUN-DATE-DD           PIC 9(2).
010900 01  WS-RUN-TIME8                  PIC 9(8) VALUE ZERO.
011000 01  WS-RUN-TIME-PARTS REDEFINES
011100     WS-RUN-TIME8.
011200     05  WS-RUN-TIME-HH           PIC 9(2).
011300     05  WS-RUN-TIME-MM           PIC 9(2).
011400     05  WS-RUN-TIME-SS           PIC 9(2).
011500     05  WS-RUN-TIME-HH2          PIC 9(2).
011600 01  WS-SUBMITTED-AT               PIC X(19) VALUE SPACE.
011700 01  WS-ISSUE-TIMESTAMP            PIC X(20) VALUE SPACE.
011800*
011900*    flattened document payload - R5 - one group per
012000*    invoice, laid flat for the digest
012100 01  WS-PAYLOAD.
012200     05  WS-PL-INV-NUMBER         PIC X(20).
012300     05  WS-PL-UNIQUE-ID          PIC X(36).
012400     05  WS-PL-ISSUE-DATE         PIC X(10).
012500     05  WS-PL-TAX-TOTAL          PIC X(12).
012600     05  WS-PL-NET-TOTAL          PIC X(12).
012700     05  WS-PL-SELLER-NAME        PIC X(60).
012800     05  WS-PL-SELLER-VAT         PIC X(15).
012900     05  WS-PL-CUSTOMER-ID        PIC X(10).
013000     05  WS-PL-LINE-ID            PIC X(20).
013100     05  WS-PL-LINE-QTY           PIC X(5).
013200     05  WS-PL-LINE-AMOUNT        PIC X(12).
013300 01  WS-PAYLOAD-RAW REDEFINES
013400     WS-PAYLOAD.
013500     05  WS-PAYLOAD-BYTE          PIC X OCCURS 212 TIMES.
013600*
013700*    same 212 bytes, one more time, as single-digit zoned
013800*    numerics so B0220 can fold each byte into the running
013900*    checksum without an intrinsic FUNCTION - ticket 0292
014000 01  WS-PAYLOAD-DIGITS REDEFINES
014100     WS-PAYLOAD.
014200     05  WS-PAYLOAD-DIGIT         PIC 9(1) OCCURS 212 TIMES.
014300*
014400*    money fields re-edited to plain text for the payload
014500*    and for the TLV receipt values
014600 01  WS-EDIT-AMOUNT                PIC -9(8).99.
014700 01  WS-TOTAL-WITH-VAT             PIC S9(8)V99 COMP-3
014800                                   VALUE ZERO.
014900*
015000*    running checksum digest - not a cryptographic hash,
015100*    just a hex fingerprint of the payload bytes, enough
015200*    to tell finance whether two payloads differ
015300 01  WS-DIGEST-ACCUM               PIC S9(9) COMP
015400                                   VALUE ZERO.
015500 01  WS-DIGEST-HEX                 PIC X(16) VALUE SPACE.
015600 01  WS-HEX-ALPHABET                PIC X(16) VALUE
015700     '0123456789ABCDEF'.
015800 01  WS-HEX-TABLE REDEFINES
015900     WS-HEX-ALPHABET.
016000     05  WS-HEX-CHAR              PIC X OCCURS 16 TIMES.
016100 01  WS-DIGEST-WORK                PIC S9(9) COMP
016200                                   VALUE ZERO.
016300 01  WS-DIGEST-NIBBLE               PIC S9(4) COMP
016400                                   VALUE ZERO.
016500 01  WS-BYTE-IX                     PIC S9(4) COMP
016600                                   VALUE ZERO.
016700 01  WS-NIBBLE-IX                   PIC S9(4) COMP
016800                                   VALUE ZERO.
016900*
017000 01  LK-NUMGEN-PARMS.
017100     05  LK-NG-DOC-DATE           PIC X(10).
017200     05  LK-NG-SEQ-COUNTER        PIC 9(9).
017300     05  LK-NG-SEED-TIME          PIC 9(8).
017400     05  LK-NG-INVOICE-NUMBER     PIC X(20).
017500*
017600 01  LK-TLV-PARMS.
017700     05  LK-TLV-SELLER-NAME       PIC X(60).
017800     05  LK-TLV-VAT-NUMBER        PIC X(15).
017900     05  LK-TLV-TIMESTAMP         PIC X(20).
018000     05  LK-TLV-TOTAL-WITH-VAT    PIC X(15).
018100     05  LK-TLV-VAT-AMOUNT        PIC X(15).
018200     05  LK-TLV-RECEIPT           PIC X(245).
018300*
018400     EXEC SQL INCLUDE INVOICE END-EXEC.
018500     EXEC SQL INCLUDE SQLCA END-EXEC.
018600*
018700     EXEC SQL
018800         DECLARE cur-pending CURSOR FOR
018900             SELECT INV-NUMBER, INV-STORE-NAME,
019000                    INV-STORE-ADDR, INV-VAT-NUMBER,
019100                    INV-DATE, INV-TOTAL, INV-TAXES,
019200                    INV-SELLER-TAXES, INV-NET-TOTAL,
019300                    INV-USER-NAME, INV-ACCOUNT-ID,
019400                    INV-STATUS
019500                 FROM INVOICE
019600                 WHERE INV-STATUS = 'PENDING'
019700     END-EXEC.
019800*
019900     COPY Z0900-error-wkstg.
020000***********************************************************
020100 LINKAGE SECTION.
020200***********************************************************
020300 01  LK-SUBMIT-PARMS.
020400     05  LK-PROCESSED             PIC 9(6).
020500     05  LK-SUCCESS               PIC 9(6).
020600     05  LK-FAILED                PIC 9(6).
020700***********************************************************
020800 PROCEDURE DIVISION USING LK-SUBMIT-PARMS.
020900***********************************************************
021000 000-SUBMIT-INVOICES.                                             CR-0261
021100*
021200     MOVE 'submit-invoices.cbl' TO WC-MSG-SRCFILE
021300     ACCEPT WS-RUN-DATE8 FROM DATE YYYYMMDD
021400     ACCEPT WS-RUN-TIME8 FROM TIME
021500*
021600     STRING WS-RUN-DATE-YYYY DELIMITED BY SIZE
021700            '-'              DELIMITED BY SIZE
021800            WS-RUN-DATE-MM   DELIMITED BY SIZE
021900            '-'              DELIMITED BY SIZE
022000            WS-RUN-DATE-DD   DELIMITED BY SIZE
022100            ' '              DELIMITED BY SIZE
022200            WS-RUN-TIME-HH   DELIMITED BY SIZE
022300            ':'              DELIMITED BY SIZE
022400            WS-RUN-TIME-MM   DELIMITED BY SIZE
022500            ':'              DELIMITED BY SIZE
022600            WS-RUN-TIME-SS   DELIMITED BY SIZE
022700         INTO WS-SUBMITTED-AT
022800     STRING WS-SUBMITTED-AT(1:10) DELIMITED BY SIZE
022900            'T'                  DELIMITED BY SIZE
023000            WS-SUBMITTED-AT(12:8) DELIMITED BY SIZE
023100            'Z'                  DELIMITED BY SIZE
023200         INTO WS-ISSUE-TIMESTAMP
023300*
023400     PERFORM A0100-SELECT-PENDING
023500*
023600     MOVE WS-PROCESSED TO LK-PROCESSED
023700     MOVE WS-SUCCESS TO LK-SUCCESS
023800     MOVE WS-FAILED TO LK-FAILED
023900*
024000     EXIT PROGRAM
024100     .
024200***********************************************************
024300 A0100-SELECT-PENDING.
024400*
024500     MOVE ZERO TO WS-PROCESSED, WS-SUCCESS, WS-FAILED
024600     MOVE ZERO TO WS-SWEEP-TAKEN
024700*
024800     EXEC SQL OPEN cur-pending END-EXEC
024900     PERFORM A0110-FETCH-PENDING
025000     PERFORM B0100-PROCESS-ONE THRU B0100-PROCESS-ONE-EXIT
025100         UNTIL SQLCODE = 100 OR
025200               WS-SWEEP-TAKEN >= WS-SWEEP-LIMIT
025300     EXEC SQL CLOSE cur-pending END-EXEC
025400     .
025500***********************************************************
025600 A0110-FETCH-PENDING.
025700*
025800     EXEC SQL
025900         FETCH cur-pending INTO
026000             :INV-NUMBER, :INV-STORE-NAME,
026100             :INV-STORE-ADDR, :INV-VAT-NUMBER,
026200             :INV-DATE, :INV-TOTAL, :INV-TAXES,
026300             :INV-SELLER-TAXES, :INV-NET-TOTAL,
026400             :INV-USER-NAME, :INV-ACCOUNT-ID,
026500             :INV-STATUS
026600     END-EXEC
026700     .
026800***********************************************************
026900 B0100-PROCESS-ONE.
027000*
027100     ADD 1 TO WS-SWEEP-TAKEN
027200     ADD 1 TO WS-PROCESSED
027300*
027400     SET INV-STATUS-IN-PROGRESS TO TRUE
027500     EXEC SQL
027600         UPDATE INVOICE SET INV-STATUS = :INV-STATUS
027700             WHERE INV-NUMBER = :INV-NUMBER
027800     END-EXEC
027900*
028000     IF INV-ACCOUNT-ID(1:8) = WS-ZERO-ACCOUNT                     CR-0292
028100         PERFORM C0100-MARK-FAILED
028200     ELSE
028300         PERFORM B0200-BUILD-PAYLOAD
028400         PERFORM B0300-MARK-DONE
028500     END-IF
028600*
028700     EXEC SQL
028800         UPDATE INVOICE
028900             SET INV-STATUS = :INV-STATUS,
029000                 INV-SUB-ID = :INV-SUB-ID,
029100                 INV-PAYLOAD-HASH = :INV-PAYLOAD-HASH,
029200                 INV-SUBMITTED-AT = :INV-SUBMITTED-AT,
029300                 INV-LAST-ERROR = :INV-LAST-ERROR
029400             WHERE INV-NUMBER = :INV-NUMBER
029500     END-EXEC
029600*
029700     PERFORM A0110-FETCH-PENDING
029800*
029900 B0100-PROCESS-ONE-EXIT.
030000     EXIT
030100     .
030200***********************************************************
030300*    R5 - one flattened payload line per invoice, then
030400*    its TLV receipt and digest
030500 B0200-BUILD-PAYLOAD.
030600*
030700     COMPUTE WS-TOTAL-WITH-VAT = INV-NET-TOTAL
030800*
030900     MOVE INV-DATE(1:4) TO LK-NG-DOC-DATE(1:4)
031000     MOVE '/' TO LK-NG-DOC-DATE(5:1)
031100     MOVE INV-DATE(6:2) TO LK-NG-DOC-DATE(6:2)
031200     MOVE '/' TO LK-NG-DOC-DATE(8:1)
031300     MOVE INV-DATE(9:2) TO LK-NG-DOC-DATE(9:2)
031400     MOVE WS-PROCESSED TO LK-NG-SEQ-COUNTER
031500     MOVE WS-RUN-TIME8 TO LK-NG-SEED-TIME
031600     CALL 'invoice-numgen' USING LK-NUMGEN-PARMS
031700*
031800     MOVE SPACE TO INV-SUB-ID
031900     MOVE LK-NG-INVOICE-NUMBER TO INV-SUB-ID(1:20)
032000*
032100     MOVE INV-NUMBER TO WS-PL-INV-NUMBER
032200     MOVE INV-SUB-ID TO WS-PL-UNIQUE-ID
032300     MOVE INV-DATE TO WS-PL-ISSUE-DATE
032400     MOVE INV-TAXES TO WS-EDIT-AMOUNT
032500     MOVE WS-EDIT-AMOUNT TO WS-PL-TAX-TOTAL
032600     MOVE INV-NET-TOTAL TO WS-EDIT-AMOUNT
032700     MOVE WS-EDIT-AMOUNT TO WS-PL-NET-TOTAL
032800     MOVE INV-STORE-NAME(1:60) TO WS-PL-SELLER-NAME
032900     MOVE INV-VAT-NUMBER TO WS-PL-SELLER-VAT
033000     MOVE INV-ACCOUNT-ID TO WS-PL-CUSTOMER-ID
033100     MOVE INV-NUMBER(1:20) TO WS-PL-LINE-ID
033200     MOVE 1 TO WS-PL-LINE-QTY
033300     MOVE INV-TOTAL TO WS-EDIT-AMOUNT
033400     MOVE WS-EDIT-AMOUNT TO WS-PL-LINE-AMOUNT
033500*
033600     PERFORM B0210-COMPUTE-DIGEST
033700*
033800     MOVE WS-STORE-NAME TO LK-TLV-SELLER-NAME
033900     MOVE WS-STORE-VAT-NUMBER TO LK-TLV-VAT-NUMBER
034000     MOVE WS-ISSUE-TIMESTAMP TO LK-TLV-TIMESTAMP
034100     MOVE INV-NET-TOTAL TO WS-EDIT-AMOUNT
034200     MOVE WS-EDIT-AMOUNT TO LK-TLV-TOTAL-WITH-VAT
034300     MOVE INV-TAXES TO WS-EDIT-AMOUNT
034400     MOVE WS-EDIT-AMOUNT TO LK-TLV-VAT-AMOUNT
034500     CALL 'tlv-encode' USING LK-TLV-PARMS
034600     .
034700***********************************************************
034800*    digest is a weighted checksum over the complete
034900*    flattened payload (WS-PAYLOAD-DIGIT, all 212 bytes -
035000*    seller, VAT, customer, line fields and all), not just
035100*    the four money totals - a digest keyed only to the
035200*    totals could not tell two different invoices with the
035300*    same amounts apart, ticket 0292.  Hex-edited into
035400*    sixteen characters - no crypto algorithm chosen here,
035500*    R5 only asks for "a digest stored with the invoice"
035600 B0210-COMPUTE-DIGEST.                                            CR-0263
035700*
035800     MOVE ZERO TO WS-DIGEST-ACCUM
035900     MOVE 1 TO WS-BYTE-IX
036000     PERFORM B0220-SUM-ONE-BYTE THRU B0220-SUM-ONE-BYTE-EXIT      CR-0292
036100         UNTIL WS-BYTE-IX > 212                                   CR-0292
036200*
036300     MOVE WS-DIGEST-ACCUM TO WS-DIGEST-WORK
036400     MOVE 1 TO WS-NIBBLE-IX
036500     PERFORM B0230-EMIT-ONE-NIBBLE THRU
036600         B0230-EMIT-ONE-NIBBLE-EXIT
036700         UNTIL WS-NIBBLE-IX > 16
036800*
036900     MOVE WS-DIGEST-HEX TO INV-PAYLOAD-HASH
037000     .
037100***********************************************************
037200*    one payload byte, folded in as a position-weighted
037300*    digit - the byte position is the weight so the digest
037400*    is sensitive to where a value sits, not only to what
037500*    it is, ticket 0292
037600 B0220-SUM-ONE-BYTE.                                              CR-0292
037700*
037800     COMPUTE WS-DIGEST-ACCUM =
037900         WS-DIGEST-ACCUM +
038000         (WS-PAYLOAD-DIGIT(WS-BYTE-IX) * WS-BYTE-IX)
038100     IF WS-DIGEST-ACCUM < ZERO
038200         COMPUTE WS-DIGEST-ACCUM = WS-DIGEST-ACCUM * -1
038300     END-IF
038400     ADD 1 TO WS-BYTE-IX
038500*
038600 B0220-SUM-ONE-BYTE-EXIT.
038700     EXIT
038800     .
038900***********************************************************
039000 B0230-EMIT-ONE-NIBBLE.
039100*
039200     DIVIDE WS-DIGEST-WORK BY 16
039300         GIVING WS-DIGEST-WORK
039400         REMAINDER WS-DIGEST-NIBBLE
039500     MOVE WS-HEX-CHAR(WS-DIGEST-NIBBLE + 1)
039600         TO WS-DIGEST-HEX(17 - WS-NIBBLE-IX:1)
039700     ADD 1 TO WS-NIBBLE-IX
039800*
039900 B0230-EMIT-ONE-NIBBLE-EXIT.
040000     EXIT
040100     .
040200***********************************************************
040300 B0300-MARK-DONE.
040400*
040500     SET INV-STATUS-DONE TO TRUE
040600     MOVE WS-SUBMITTED-AT TO INV-SUBMITTED-AT
040700     MOVE SPACE TO INV-LAST-ERROR
040800     ADD 1 TO WS-SUCCESS
040900     .
041000***********************************************************
041100 C0100-MARK-FAILED.
041200*
041300     SET INV-STATUS-FAILED TO TRUE
041400     MOVE SPACE TO INV-SUB-ID, INV-PAYLOAD-HASH,
041500         INV-SUBMITTED-AT
041600     MOVE 'ACCOUNT NUMBER MISSING ON INVOICE'
041700         TO INV-LAST-ERROR
041800     ADD 1 TO WS-FAILED
041900     .
