000100***********************************************************
000200 IDENTIFICATION DIVISION.
000300***********************************************************
000400 PROGRAM-ID. invoice-stats.
000500 AUTHOR. R SHAMMARI.
000600 INSTALLATION. WAHAT AL-TAMR TRADING CO.
000700 DATE-WRITTEN. 1991-02-14.
000800 DATE-COMPILED.
000900 SECURITY.  UNCLASSIFIED - INTERNAL USE ONLY.
001000*
001100*    Purpose: single pass over the invoice master
001200*    counting how many documents sit in each of the four
001300*    life-cycle states (PENDING/IN-PROGRESS/DONE/FAILED)
001400*    for the nightly run report.  No file I/O of its own
001500*    beyond the cursor - counts are returned to the
001600*    caller, not printed here.  Called by
001700*    NIGHTLY-INVOICE-RUN.
001800*
001900*    CHANGE LOG
002000*    ----------------------------------------------------
002100*    1991-02-14 RSH  0000  Initial version - counted open
002200*                          and closed debtor accounts for
002300*                          the old month-end debtor run.
002400*    1998-12-21 BTK  Y2K   Year-2000 review - no date
002500*                          fields in this program, no
002600*                          changes required.
002700*    2021-10-04 MFH  0261  Rewritten for the ZATCA
002800*                          e-invoicing bridge - counts
002900*                          invoice status instead of
003000*                          debtor account status.
003100*    2021-10-22 JAO  0267  Added TOTAL count so the
003200*                          report does not have to add
003300*                          the four figures up itself.
003400*    2023-09-24 RSH  0293  Control-total mismatch note now
003500*                          calls SQLLOG instead of just
003600*                          sitting in WC-LOG-TEXT unread.
003700*    2023-09-27 MFH  0300  INVOICE brought in with plain
003800*                          COPY by mistake - switched to
003900*                          EXEC SQL INCLUDE to match the
004000*                          rest of the shop's SQL-table
004100*                          copybooks.
004200***********************************************************
004300 ENVIRONMENT DIVISION.
004400***********************************************************
004500 CONFIGURATION SECTION.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM.
004800***********************************************************
004900 DATA DIVISION.
005000***********************************************************
005100 WORKING-STORAGE SECTION.
005200*
005300     EXEC SQL INCLUDE INVOICE END-EXEC.
005400*
005500     EXEC SQL INCLUDE SQLCA END-EXEC.
005600*
005700     EXEC SQL
005800         DECLARE cur-all-invoices CURSOR FOR
005900         SELECT INV-STATUS
006000         FROM INVOICE
006100     END-EXEC.
006200*
006300 01  WS-STATUS-COUNTS.
006400     05  WS-PENDING-COUNT         PIC 9(6) COMP-3 VALUE ZERO.
006500     05  WS-IN-PROGRESS-COUNT     PIC 9(6) COMP-3 VALUE ZERO.
006600     05  WS-DONE-COUNT            PIC 9(6) COMP-3 VALUE ZERO.
006700     05  WS-FAILED-COUNT          PIC 9(6) COMP-3 VALUE ZERO.
006800*
006900*    table view of the same four counters - lets the
007000*    control-total check below add them up by subscript
007100*    instead of four separate ADD statements that would
007200*    have to be kept in step with the list by hand
007300 01  WS-STATUS-COUNTS-TABLE REDEFINES
007400     WS-STATUS-COUNTS.
007500     05  WS-ONE-STATUS-COUNT      PIC 9(6) COMP-3
007600                                  OCCURS 4 TIMES.
007700*
007800 01  WS-TOTAL-COUNT                PIC 9(6) COMP-3 VALUE ZERO.
007900 01  WS-CHECK-TOTAL                PIC 9(6) COMP-3 VALUE ZERO.
008000 01  WS-TABLE-IX                   PIC S9(4) COMP VALUE ZERO.
008100*
008200*    two more status-byte views - the REDEFINES lets the
008300*    EVALUATE below test the fetched status the same way
008400*    the other bridge programs do, by 88-level, rather
008500*    than by literal compares scattered through the code
008600 01  WS-STATUS-WORK               PIC X(12) VALUE SPACE.
008700 01  WS-STATUS-SWITCHES REDEFINES
008800     WS-STATUS-WORK.
008900     05  WS-STATUS-VALUE          PIC X(12).
009000         88  WS-STATUS-IS-PENDING     VALUE 'PENDING'.
009100         88  WS-STATUS-IS-IN-PROG     VALUE 'IN-PROGRESS'.
009200         88  WS-STATUS-IS-DONE        VALUE 'DONE'.
009300         88  WS-STATUS-IS-FAILED      VALUE 'FAILED'.
009400*
009500     COPY Z0900-error-wkstg.
009600***********************************************************
009700 LINKAGE SECTION.
009800***********************************************************
009900 01  LK-STATS-PARMS.
010000     05  LK-ST-PENDING            PIC 9(6).
010100     05  LK-ST-IN-PROGRESS        PIC 9(6).
010200     05  LK-ST-DONE               PIC 9(6).
010300     05  LK-ST-FAILED             PIC 9(6).
010400     05  LK-ST-TOTAL              PIC 9(6).
010500***********************************************************
010600 PROCEDURE DIVISION USING LK-STATS-PARMS.
010700***********************************************************
010800 000-INVOICE-STATS.                                               CR-0261
010900*
011000     MOVE 'invoice-stats.cbl' TO WC-MSG-SRCFILE
011100     MOVE ZERO TO WS-STATUS-COUNTS
011200     MOVE ZERO TO WS-TOTAL-COUNT
011300*
011400     PERFORM A0100-COUNT-STATUSES THRU A0100-COUNT-STATUSES-EXIT
011500     PERFORM A0120-CHECK-CONTROL-TOTAL THRU
011600         A0120-CHECK-CONTROL-TOTAL-EXIT
011700*
011800     MOVE WS-PENDING-COUNT     TO LK-ST-PENDING
011900     MOVE WS-IN-PROGRESS-COUNT TO LK-ST-IN-PROGRESS
012000     MOVE WS-DONE-COUNT        TO LK-ST-DONE
012100     MOVE WS-FAILED-COUNT      TO LK-ST-FAILED
012200     MOVE WS-TOTAL-COUNT       TO LK-ST-TOTAL
012300*
012400     EXIT PROGRAM
012500     .
012600***********************************************************
012700 A0100-COUNT-STATUSES.
012800*
012900     EXEC SQL OPEN cur-all-invoices END-EXEC
013000*
013100     EXEC SQL
013200         FETCH cur-all-invoices INTO :WS-STATUS-VALUE
013300     END-EXEC
013400*
013500     PERFORM A0110-COUNT-ONE-INVOICE THRU
013600         A0110-COUNT-ONE-INVOICE-EXIT
013700         UNTIL SQLCODE = 100
013800*
013900     EXEC SQL CLOSE cur-all-invoices END-EXEC
014000*
014100 A0100-COUNT-STATUSES-EXIT.
014200     EXIT
014300     .
014400***********************************************************
014500*    the four counters must add up to the grand total we
014600*    kept as we went - if they do not, WC-LOG-TEXT carries
014700*    a note into the error log for the operator to see
014800 A0120-CHECK-CONTROL-TOTAL.
014900*
015000     MOVE ZERO TO WS-CHECK-TOTAL
015100     MOVE 1 TO WS-TABLE-IX
015200     PERFORM A0130-ADD-ONE-COUNT THRU A0130-ADD-ONE-COUNT-EXIT
015300         UNTIL WS-TABLE-IX > 4
015400*
015500     IF WS-CHECK-TOTAL NOT = WS-TOTAL-COUNT
015600         MOVE 'invoice-stats.cbl' TO WC-MSG-SRCFILE
015700         MOVE 'STATUS COUNT CONTROL TOTAL MISMATCH'
015800             TO WC-LOG-TEXT
015900             CALL 'sqllog' USING WC-LOG-TEXT                      CR-0293
016000     END-IF
016100*
016200 A0120-CHECK-CONTROL-TOTAL-EXIT.
016300     EXIT
016400     .
016500***********************************************************
016600 A0130-ADD-ONE-COUNT.
016700*
016800     ADD WS-ONE-STATUS-COUNT(WS-TABLE-IX) TO WS-CHECK-TOTAL
016900     ADD 1 TO WS-TABLE-IX
017000*
017100 A0130-ADD-ONE-COUNT-EXIT.
017200     EXIT
017300     .
017400***********************************************************
017500 A0110-COUNT-ONE-INVOICE.                                         CR-0267
017600*
017700     ADD 1 TO WS-TOTAL-COUNT
017800*
017900     EVALUATE TRUE
018000         WHEN WS-STATUS-IS-PENDING
018100             ADD 1 TO WS-PENDING-COUNT
018200         WHEN WS-STATUS-IS-IN-PROG
018300             ADD 1 TO WS-IN-PROGRESS-COUNT
018400         WHEN WS-STATUS-IS-DONE
018500             ADD 1 TO WS-DONE-COUNT
018600         WHEN WS-STATUS-IS-FAILED
018700             ADD 1 TO WS-FAILED-COUNT
018800     END-EVALUATE
018900*
019000     EXEC SQL
019100         FETCH cur-all-invoices INTO :WS-STATUS-VALUE
019200     END-EXEC
019300*
019400 A0110-COUNT-ONE-INVOICE-EXIT.
019500     EXIT
019600     .
