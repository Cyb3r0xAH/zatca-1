000100***********************************************************
000200 IDENTIFICATION DIVISION.
000300***********************************************************
000400 PROGRAM-ID. invtype-map.
000500 AUTHOR. J ABDULLAH.
000600 INSTALLATION. WAHAT AL-TAMR TRADING CO.
000700 DATE-WRITTEN. 1992-08-30.
000800 DATE-COMPILED.
000900 SECURITY.  UNCLASSIFIED - INTERNAL USE ONLY.
001000*
001100*    Purpose: validate and decode the four-character
001200*    invoice-type configuration flag (which invoice
001300*    kinds the seller's cash register is cleared to
001400*    raise - standard, simplified, buyer QR, seller QR)
001500*    printed on the RUNRPT build section.  No file I/O
001600*    of its own.  Called by NIGHTLY-INVOICE-RUN at the
001700*    top of every run, to check the store's own flag.
001800*
001900*    CHANGE LOG
002000*    ----------------------------------------------------
002100*    1992-08-30 JAO  0000  Initial version - standard/
002200*                          simplified switch only.
002300*    1994-11-02 RSH  0059  Added buyer QR switch.
002400*    1997-05-19 BTK  0101  Added seller QR switch, flag
002500*                          string now four bytes.
002600*    1998-12-21 BTK  Y2K   Year-2000 review - no date
002700*                          fields in this program, no
002800*                          changes required.
002900*    2021-10-04 MFH  0261  Rewritten against the ZATCA
003000*                          invoice-type configuration
003100*                          rules - flag bytes now plain
003200*                          0/1, all-zero now rejected as
003300*                          invalid rather than "none".
003400*    2023-09-24 RSH  0293  Nobody was calling this program -
003500*                          wired it into NIGHTLY-INVOICE-RUN
003600*                          at startup instead, and the bad-
003700*                          flag trace now actually reaches
003800*                          the shared log (ticket 0293).
003900***********************************************************
004000 ENVIRONMENT DIVISION.
004100***********************************************************
004200 CONFIGURATION SECTION.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM.
004500***********************************************************
004600 DATA DIVISION.
004700***********************************************************
004800 WORKING-STORAGE SECTION.
004900*
005000*    the flag string, two views - the whole four bytes,
005100*    and the individual position switches
005200 01  WS-FLAG-WORK                PIC X(4) VALUE SPACE.
005300 01  WS-FLAG-SWITCHES REDEFINES
005400     WS-FLAG-WORK.
005500     05  WS-FLAG-STANDARD       PIC X(1).
005600         88  WS-STANDARD-ON          VALUE '1'.
005700         88  WS-STANDARD-OFF         VALUE '0'.
005800     05  WS-FLAG-SIMPLIFIED     PIC X(1).
005900         88  WS-SIMPLIFIED-ON        VALUE '1'.
006000         88  WS-SIMPLIFIED-OFF       VALUE '0'.
006100     05  WS-FLAG-BUYER-QR       PIC X(1).
006200         88  WS-BUYER-QR-ON          VALUE '1'.
006300         88  WS-BUYER-QR-OFF         VALUE '0'.
006400     05  WS-FLAG-SELLER-QR      PIC X(1).
006500         88  WS-SELLER-QR-ON         VALUE '1'.
006600         88  WS-SELLER-QR-OFF        VALUE '0'.
006700*
006800*    the all-zero string, checked as a group so one
006900*    compare catches the "nothing supported" reject
007000 01  WS-FLAG-ALL-ZERO            PIC X(4) VALUE '0000'.
007100*
007200 01  WS-BYTE-IX                  PIC S9(4) COMP VALUE ZERO.
007300 01  WS-BAD-BYTE-COUNT           PIC S9(4) COMP VALUE ZERO.
007400*
007500*    raw single-byte view of the flag string, used only
007600*    by the validation loop to pick off one character
007700*    at a time without four separate IF statements
007800 01  WS-FLAG-BYTES REDEFINES
007900     WS-FLAG-WORK.
008000     05  WS-FLAG-BYTE           PIC X(1) OCCURS 4 TIMES.
008100*
008200*    numeric echo of the same four bytes, for the error
008300*    log only - easier for the operator to read back a
008400*    bad flag string as a number than as raw characters
008500 01  WS-FLAG-NUMERIC REDEFINES
008600     WS-FLAG-WORK                PIC 9(4).
008700*
008800     COPY Z0900-error-wkstg.
008900***********************************************************
009000 LINKAGE SECTION.
009100***********************************************************
009200 01  LK-INVTYPE-PARMS.
009300     05  LK-FLAG-STRING          PIC X(4).
009400     05  LK-VALID                PIC X(1).
009500         88  LK-IS-VALID             VALUE 'Y'.
009600         88  LK-IS-NOT-VALID         VALUE 'N'.
009700     05  LK-DESCRIPTION          PIC X(40).
009800***********************************************************
009900 PROCEDURE DIVISION USING LK-INVTYPE-PARMS.
010000***********************************************************
010100 000-INVTYPE-MAP.
010200*
010300     MOVE 'invtype-map.cbl' TO WC-MSG-SRCFILE
010400     MOVE LK-FLAG-STRING TO WS-FLAG-WORK
010500     MOVE SPACE TO LK-DESCRIPTION
010600     MOVE 'Y' TO LK-VALID
010700*
010800     MOVE ZERO TO WS-BAD-BYTE-COUNT
010900     MOVE 1 TO WS-BYTE-IX
011000     PERFORM 100-CHECK-ONE-BYTE THRU 100-CHECK-ONE-BYTE-EXIT
011100         UNTIL WS-BYTE-IX > 4
011200*
011300     IF WS-BAD-BYTE-COUNT NOT = ZERO
011400         OR WS-FLAG-WORK = WS-FLAG-ALL-ZERO
011500         MOVE 'N' TO LK-VALID
011600         MOVE 'INVALID INVOICE TYPE FLAG STRING'
011700             TO LK-DESCRIPTION
011800         MOVE WS-FLAG-NUMERIC TO WC-LOG-TEXT
011900         CALL 'sqllog' USING WC-LOG-TEXT                          CR-0293
012000     ELSE
012100         PERFORM 200-DECODE-FLAGS
012200     END-IF
012300*
012400     EXIT PROGRAM
012500     .
012600***********************************************************
012700*    a byte is good only if it is '0' or '1' - anything
012800*    else (blank, letter, punctuation) fails the string
012900 100-CHECK-ONE-BYTE.
013000*
013100     IF WS-FLAG-BYTE(WS-BYTE-IX) NOT = '0'
013200         AND WS-FLAG-BYTE(WS-BYTE-IX) NOT = '1'
013300         ADD 1 TO WS-BAD-BYTE-COUNT
013400     END-IF
013500     ADD 1 TO WS-BYTE-IX
013600*
013700 100-CHECK-ONE-BYTE-EXIT.
013800     EXIT
013900     .
014000***********************************************************
014100*    the six named combinations the auditor asked for by
014200*    name, plus a catch-all for anything not on the list
014300 200-DECODE-FLAGS.                                                CR-0261
014400*
014500     EVALUATE TRUE
014600         WHEN WS-STANDARD-ON AND WS-SIMPLIFIED-OFF
014700              AND WS-BUYER-QR-OFF AND WS-SELLER-QR-OFF
014800             MOVE 'Standard invoices only' TO LK-DESCRIPTION
014900         WHEN WS-STANDARD-OFF AND WS-SIMPLIFIED-ON
015000              AND WS-BUYER-QR-OFF AND WS-SELLER-QR-OFF
015100             MOVE 'Simplified invoices only'
015200                 TO LK-DESCRIPTION
015300         WHEN WS-STANDARD-ON AND WS-SIMPLIFIED-ON
015400              AND WS-BUYER-QR-OFF AND WS-SELLER-QR-OFF
015500             MOVE 'Standard and Simplified invoices'
015600                 TO LK-DESCRIPTION
015700         WHEN WS-STANDARD-OFF AND WS-SIMPLIFIED-OFF
015800              AND WS-BUYER-QR-ON AND WS-SELLER-QR-OFF
015900             MOVE 'Buyer QR code only' TO LK-DESCRIPTION
016000         WHEN WS-STANDARD-OFF AND WS-SIMPLIFIED-OFF
016100              AND WS-BUYER-QR-OFF AND WS-SELLER-QR-ON
016200             MOVE 'Seller QR code only' TO LK-DESCRIPTION
016300         WHEN WS-STANDARD-ON AND WS-SIMPLIFIED-ON
016400              AND WS-BUYER-QR-ON AND WS-SELLER-QR-ON
016500             MOVE 'All invoice types supported'
016600                 TO LK-DESCRIPTION
016700         WHEN OTHER
016800             MOVE 'Custom configuration' TO LK-DESCRIPTION
016900     END-EVALUATE
017000     .
