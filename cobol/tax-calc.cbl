000100***********************************************************
000200 IDENTIFICATION DIVISION.
000300***********************************************************
000400 PROGRAM-ID. tax-calc.
000500 AUTHOR. R SHAMMARI.
000600 INSTALLATION. WAHAT AL-TAMR TRADING CO.
000700 DATE-WRITTEN. 1988-11-02.
000800 DATE-COMPILED.
000900 SECURITY.  UNCLASSIFIED - INTERNAL USE ONLY.
001000*
001100*    Purpose: money-formula helper, no file I/O of its
001200*    own.  Given a subtotal and a tax ratio, returns the
001300*    tax, seller levy and net total rounded to 2 places,
001400*    half away from zero, per the two fare rules the
001500*    bookkeeping people asked for (the old importer
001600*    subtractive formula, and the later VAT-add formula
001700*    brought in when the Zakat/VAT rules changed).
001800*    Called by BUILD-INVOICES and SUBMIT-INVOICES.
001900*
002000*    CHANGE LOG
002100*    ----------------------------------------------------
002200*    1988-11-02 RSH  0000  Initial version - R1 importer
002300*                          subtractive formula only.
002400*    1990-04-19 BTK  0041  Corrected rounding to round
002500*                          half away from zero instead
002600*                          of truncation (seller levy
002700*                          was always short a fils).
002800*    1993-02-08 RSH  0077  Seller levy rate now a passed
002900*                          parameter, was hard 15%.
003000*    1996-09-30 JAO  0104  Added trace buffer for the
003100*                          shared SQL error log.
003200*    1998-12-21 BTK  Y2K   Year-2000 review - no date
003300*                          math in this program, no
003400*                          changes required.
003500*    2018-06-11 RSH  0231  Added R2 VAT-add formula for
003600*                          the new 5% VAT regulation.
003700*    2020-03-02 MFH  0255  VAT rate raised 5% -> 15%,
003800*                          caller now supplies the rate.
003900*    2022-07-14 MFH  0279  Rounding clarified with the
004000*                          external auditor - AMOUNT is
004100*                          now rounded before TAX is
004200*                          computed on the R2 path.
004300*    2023-09-24 RSH  0293  Both trace lines now call SQLLOG -
004400*                          the buffer has been filling
004500*                          WC-LOG-TEXT since ticket 0104 with
004600*                          nothing on the other end reading it.
004700***********************************************************
004800 ENVIRONMENT DIVISION.
004900***********************************************************
005000 CONFIGURATION SECTION.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM.
005300***********************************************************
005400 DATA DIVISION.
005500***********************************************************
005600 WORKING-STORAGE SECTION.
005700*
005800 01  WS-SELLER-RATE             PIC S9(1)V999
005900                                 COMP-3 VALUE 0.150.
006000*
006100 01  WS-CALC-RATE               PIC S9(1)V9(4)
006200                                 COMP-3 VALUE ZERO.
006300*
006400*    trace buffer for the shared SQL/trace log - two
006500*    views of the same forty bytes
006600 01  WS-TRACE-BUFFER            PIC X(40) VALUE SPACE.
006700 01  WS-TRACE-FIELDS REDEFINES
006800     WS-TRACE-BUFFER.
006900     05  WS-TRACE-TAG           PIC X(10).
007000     05  WS-TRACE-TEXT          PIC X(30).
007100 01  WS-TRACE-RAW REDEFINES
007200     WS-TRACE-BUFFER.
007300     05  WS-TRACE-RAW-BYTE      PIC X OCCURS 40 TIMES.
007400*
007500*    raw packed-decimal byte view of the net total, kept
007600*    since ticket 0104 for the SQL trace dump when
007700*    finance reports a penny mismatch
007800 01  WS-NET-TOTAL-ECHO          PIC S9(8)V99
007900                                 COMP-3 VALUE ZERO.
008000 01  WS-NET-TOTAL-RAW REDEFINES
008100     WS-NET-TOTAL-ECHO          PIC X(6).
008200*
008300     COPY Z0900-error-wkstg.
008400***********************************************************
008500 LINKAGE SECTION.
008600***********************************************************
008700 01  LK-TAX-CALC-PARMS.
008800     05  LK-MODE                PIC X(1).
008900         88  LK-MODE-R1-IMPORTER    VALUE '1'.
009000         88  LK-MODE-R2-VAT-ADD     VALUE '2'.
009100     05  LK-TOTAL               PIC S9(8)V99
009200                                 COMP-3.
009300     05  LK-RATIO               PIC S9(3)V99
009400                                 COMP-3.
009500     05  LK-TAX-RATE            PIC S9(1)V999
009600                                 COMP-3.
009700     05  LK-TAX                 PIC S9(8)V99
009800                                 COMP-3.
009900     05  LK-SELLER-TAX          PIC S9(8)V99
010000                                 COMP-3.
010100     05  LK-NET-TOTAL           PIC S9(8)V99
010200                                 COMP-3.
010300***********************************************************
010400 PROCEDURE DIVISION USING LK-TAX-CALC-PARMS.
010500***********************************************************
010600 000-TAX-CALC.
010700*
010800     MOVE 'tax-calc.cbl' TO WC-MSG-SRCFILE
010900     IF LK-MODE-R1-IMPORTER
011000         PERFORM 100-R1-IMPORTER
011100     ELSE
011200         IF LK-MODE-R2-VAT-ADD
011300             PERFORM 200-R2-VAT-ADD
011400         ELSE
011500             MOVE ZERO TO LK-TAX, LK-SELLER-TAX,
011600                          LK-NET-TOTAL
011700         END-IF
011800     END-IF
011900*
012000     EXIT PROGRAM
012100     .
012200***********************************************************
012300 100-R1-IMPORTER.
012400*
012500     IF LK-RATIO = ZERO
012600         MOVE ZERO TO LK-TAX, LK-SELLER-TAX, LK-NET-TOTAL
012700     ELSE
012800         COMPUTE WS-CALC-RATE ROUNDED =
012900                 LK-RATIO / 100
013000         COMPUTE LK-TAX ROUNDED =
013100                 LK-TOTAL * WS-CALC-RATE
013200         IF LK-TAX-RATE = ZERO
013300             MOVE WS-SELLER-RATE TO LK-TAX-RATE
013400         END-IF
013500         COMPUTE LK-SELLER-TAX ROUNDED =
013600                 LK-TAX * LK-TAX-RATE
013700         COMPUTE LK-NET-TOTAL ROUNDED =
013800                 LK-TOTAL - LK-SELLER-TAX - LK-TAX
013900     END-IF
014000*
014100     MOVE LK-NET-TOTAL TO WS-NET-TOTAL-ECHO
014200     STRING 'R1-NET   ' DELIMITED BY SIZE
014300         INTO WS-TRACE-TAG
014400     MOVE WS-NET-TOTAL-RAW TO WS-TRACE-TEXT(1:6)
014500     MOVE WS-TRACE-BUFFER TO WC-LOG-TEXT
014600     CALL 'sqllog' USING WC-LOG-TEXT                              CR-0293
014700     .
014800***********************************************************
014900 200-R2-VAT-ADD.
015000*
015100     IF LK-TAX-RATE = ZERO
015200         MOVE 0.150 TO LK-TAX-RATE
015300     END-IF
015400*
015500     COMPUTE LK-TOTAL ROUNDED = LK-TOTAL
015600     COMPUTE LK-TAX ROUNDED =
015700             LK-TOTAL * LK-TAX-RATE
015800     MOVE LK-TAX TO LK-SELLER-TAX
015900     COMPUTE LK-NET-TOTAL ROUNDED =
016000             LK-TOTAL + LK-TAX
016100*
016200     MOVE LK-NET-TOTAL TO WS-NET-TOTAL-ECHO
016300     STRING 'R2-NET   ' DELIMITED BY SIZE
016400         INTO WS-TRACE-TAG
016500     MOVE WS-NET-TOTAL-RAW TO WS-TRACE-TEXT(1:6)
016600     MOVE WS-TRACE-BUFFER TO WC-LOG-TEXT
016700     CALL 'sqllog' USING WC-LOG-TEXT                              CR-0293
016800     .
